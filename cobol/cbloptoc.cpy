000100******************************************************************
000200*    CBLOPTOC  -  OPTION-CHAIN RECORD AND IN-MEMORY CHAIN TABLE  *
000300*    SORTED SYMBOL / EXP-DATE / TYPE / STRIKE ON THE INPUT FILE, *
000400*    LOADED WHOLE INTO OC-TABLE AT 1100-LOAD-CHAIN SO THE ENGINE *
000500*    CAN RE-SCAN IT PER TRADE WITHOUT RE-READING THE FILE.       *
000600*        AL  11/02/20  ORIGINAL LAYOUT FOR CBLOPT01   TKT 4401  *
000700******************************************************************
000800 01  OC-INPUT-RECORD.
000900     05  OC-SYMBOL               PIC X(06).
001000     05  OC-EXP-DATE             PIC X(10).
001100     05  OC-TYPE                 PIC X(04).
001200         88  OC-TYPE-CALL        VALUE 'CALL'.
001300         88  OC-TYPE-PUT         VALUE 'PUT '.
001400     05  OC-STRIKE               PIC S9(5)V99.
001500     05  OC-MARK                 PIC S9(5)V9(4).
001600     05  OC-PROB-SHORT           PIC SV9(4).
001700     05  OC-PROB-VALID           PIC X(01).
001800         88  OC-PROB-PRESENT     VALUE 'Y'.
001900     05  FILLER                  PIC X(38).
