000100******************************************************************
000200*    CBLOPTOR  -  ORDER RECORD - HEADER PLUS UP TO 4 LEGS        *
000300*    WRITTEN ONCE PER SUCCESSFULLY PLACED TRADE.  LEG-COUNT IS   *
000400*    2 FOR A CREDIT SPREAD, 4 FOR A CONDOR OR A BUTTERFLY.       *
000500*        AL  11/03/20  ORIGINAL LAYOUT FOR CBLOPT01   TKT 4401  *
000600*        AL  11/24/20  LEG FIELDS WIDENED TO MATCH OPTWCHN  4407 *
000650*        AL  12/01/20  ADDED OR-RISK, OUT OF THE FILLER PAD, SO  *
000660*        THE DEFINED-RISK FIGURE RIDES THE ORDER FILE   TKT 4410*
000700******************************************************************
000800 01  OR-OUTPUT-RECORD.
000900     05  OR-ORDER-ID             PIC X(25).
001000     05  OR-SYMBOL               PIC X(06).
001100     05  OR-STRATEGY             PIC X(16).
001200     05  OR-DIRECTION            PIC X(08).
001300     05  OR-EXP-DATE             PIC X(10).
001400     05  OR-QUANTITY             PIC S9(5).
001500     05  OR-PRICE                PIC S9(7)V99.
001600     05  OR-TOTAL-CREDIT         PIC S9(9)V99.
001650     05  OR-RISK                 PIC S9(7)V99.
001700     05  OR-LEG-COUNT            PIC 9(1).
001800     05  OR-LEG OCCURS 4 TIMES.
001900         10  OL-TYPE             PIC X(04).
002000         10  OL-STRIKE           PIC S9(5)V99.
002100         10  OL-MARK             PIC S9(5)V9(4).
002200         10  OL-SIDE             PIC X(04).
002300             88  OL-SIDE-SELL    VALUE 'SELL'.
002400             88  OL-SIDE-BUY     VALUE 'BUY '.
002500         10  OL-EFFECT           PIC X(05).
002600     05  FILLER                  PIC X(04).
