000100******************************************************************
000200*    CBLOPTQT  -  QUOTE RECORD AND IN-MEMORY QUOTE TABLE         *
000300*    SORTED BY SYMBOL ON THE INPUT FILE, LOADED WHOLE AT         *
000400*    1150-LOAD-QUOTES SO EACH TRADE CAN PULL ITS UNDERLYING      *
000500*    LAST PRICE WITHOUT RE-READING THE FILE.                     *
000600*        AL  11/02/20  ORIGINAL LAYOUT FOR CBLOPT01   TKT 4401  *
000700******************************************************************
000800 01  QT-INPUT-RECORD.
000900     05  QT-SYMBOL               PIC X(06).
001000     05  QT-LAST                 PIC S9(5)V99.
001100     05  FILLER                  PIC X(27).
