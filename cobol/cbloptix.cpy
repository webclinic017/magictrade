000100******************************************************************
000200*    CBLOPTIX  -  INDEX-HISTORY FILE AND CLOSE TABLE             *
000300*    HEADER RECORD (REC-TYPE 'H') CARRYING THE LIVE INDEX QUOTE, *
000400*    FOLLOWED BY IX-CLOSE-COUNT DETAIL RECORDS (REC-TYPE 'D'),   *
000500*    OLDEST CLOSE FIRST - 200-DAY HISTORY, SAME SPLIT AS          *
000600*    CBLOPTTH.                                                    *
000700*        AL  11/09/20  ORIGINAL LAYOUT FOR CBLOPT02   TKT 4402   *
000800******************************************************************
000900 01  IX-INPUT-RECORD.
001000     05  IX-REC-TYPE             PIC X(01).
001100         88  IX-IS-HEADER        VALUE 'H'.
001200         88  IX-IS-DETAIL        VALUE 'D'.
001300     05  FILLER                  PIC X(79).
001400 01  IX-HEADER-REC REDEFINES IX-INPUT-RECORD.
001500     05  IX-H-REC-TYPE           PIC X(01).
001600     05  IX-SYMBOL               PIC X(06).
001700     05  IX-QUOTE                PIC S9(5)V99.
001800     05  IX-CLOSE-COUNT          PIC 9(03).
001900     05  FILLER                  PIC X(63).
002000 01  IX-DETAIL-REC REDEFINES IX-INPUT-RECORD.
002100     05  IX-D-REC-TYPE           PIC X(01).
002200     05  IX-CLOSE-SEQ            PIC 9(03).
002300     05  IX-CLOSE-VALUE          PIC S9(5)V99.
002400     05  FILLER                  PIC X(69).
