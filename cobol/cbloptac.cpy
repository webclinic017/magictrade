000100******************************************************************
000200*    CBLOPTAC  -  ACCOUNT RECORD - ONE RECORD PER RUN            *
000300*        AL  11/02/20  ORIGINAL LAYOUT FOR CBLOPT01   TKT 4401  *
000400******************************************************************
000500 01  AC-INPUT-RECORD.
000600     05  AC-ACCOUNT-ID           PIC X(12).
000700     05  AC-BALANCE              PIC S9(9)V99.
000800     05  AC-BUYING-POWER         PIC S9(9)V99.
000900     05  AC-TODAY                PIC X(10).
001000     05  AC-MAX-ALLOC-PCT        PIC S9(3).
001100     05  FILLER                  PIC X(33).
