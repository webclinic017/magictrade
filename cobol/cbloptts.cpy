000100******************************************************************
000200*    CBLOPTTS  -  TRADE-STATUS RECORD - ONE PER TRADE PROCESSED  *
000300*        AL  11/03/20  ORIGINAL LAYOUT FOR CBLOPT01   TKT 4401  *
000400******************************************************************
000500 01  TS-OUTPUT-RECORD.
000600     05  TS-IDENTIFIER           PIC X(25).
000700     05  TS-STATUS               PIC X(30).
000800     05  FILLER                  PIC X(05).
