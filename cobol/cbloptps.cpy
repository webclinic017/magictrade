000100******************************************************************
000200*    CBLOPTPS  -  POSITION REGISTER - APPENDED BY CBLOPT01 WHEN  *
000300*    A TRADE IS PLACED, READ BACK BY CBLOPT03 TO REPRICE.  LEGS  *
000400*    CARRY THE SAME SHAPE AS ORDER-LEG SO THE MAINTENANCE PASS   *
000500*    CAN RUN THE SAME NET-PRICE ARITHMETIC AGAINST CURRENT MARKS.*
000600*        AL  11/05/20  ORIGINAL LAYOUT FOR CBLOPT01/CBLOPT03     *
000700*                      TKT 4401                                  *
000800******************************************************************
000900 01  PS-REGISTER-RECORD.
001000     05  PS-ORDER-ID             PIC X(25).
001100     05  PS-STRATEGY             PIC X(16).
001200     05  PS-ENTRY-PRICE          PIC S9(7)V99.
001300     05  PS-SYMBOL               PIC X(06).
001400     05  PS-LEG-COUNT            PIC 9(1).
001500     05  PS-LEG OCCURS 4 TIMES.
001600         10  OL-TYPE             PIC X(04).
001700         10  OL-STRIKE           PIC S9(5)V99.
001800         10  OL-MARK             PIC S9(5)V9(4).
001900         10  OL-SIDE             PIC X(04).
002000             88  OL-SIDE-SELL    VALUE 'SELL'.
002100             88  OL-SIDE-BUY     VALUE 'BUY '.
002200         10  OL-EFFECT           PIC X(05).
002300     05  FILLER                  PIC X(09).
