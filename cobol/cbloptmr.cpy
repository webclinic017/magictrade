000100******************************************************************
000200*    CBLOPTMR  -  MAINT-RESULT RECORD - ONE PER POSITION PRICED  *
000300*        AL  11/05/20  ORIGINAL LAYOUT FOR CBLOPT03   TKT 4401  *
000400******************************************************************
000500 01  MR-OUTPUT-RECORD.
000600     05  MR-ORDER-ID             PIC X(25).
000700     05  MR-CURRENT-VALUE        PIC S9(7)V99.
000800     05  MR-PCT-CHANGE           PIC S9(5)V99.
000900     05  MR-TARGET-PCT           PIC S9(3).
001000     05  MR-AT-TARGET            PIC X(01).
001100         88  MR-IS-AT-TARGET     VALUE 'Y'.
001200     05  FILLER                  PIC X(35).
