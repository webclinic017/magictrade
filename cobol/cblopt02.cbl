000100******************************************************************
000200*                                                                *
000300* IDENTIFICATION DIVISION.                                       *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    CBLOPT02.
000800 AUTHOR.        M R OKONKWO.
000900 INSTALLATION.  MERIDIAN TRUST DATA PROCESSING - OPTIONS DESK.
001000 DATE-WRITTEN.  09/02/87.
001100 DATE-COMPILED.
001200 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001300******************************************************************
001400*    CBLOPT02  -  ENTRY SCREENER                                 *
001500*                                                                *
001600*    CHECKS THE BROAD MARKET INDEX AGAINST ITS OWN 200 DAY       *
001700*    MOVING AVERAGE, THEN WALKS THE TICKER HISTORY FILE ONE      *
001800*    SYMBOL AT A TIME LOOKING FOR A BOLLINGER BEND SIGNAL OVER   *
001900*    THE TRAILING 35 CLOSES.  ANY TICKER THAT FIRES A SIGNAL     *
002000*    GETS A NEW TRADE REQUEST WRITTEN TO THE OVERNIGHT QUEUE     *
002100*    FOR CBLOPT01 TO PICK UP, UP TO THE DAILY ORIGINATION CAP.   *
002200*                                                                *
002300*    CHANGE LOG.                                                 *
002400*        MRO 09/02/87  ORIGINAL PROGRAM.             TKT 0099   *
002500*        HLK 03/11/88  ADDED THE SQUEEZE SIGNAL (SIGNAL 3) -     *
002600*                      SHOP HAD BEEN RUNNING ON SIGNALS 1        *
002700*                      AND 2 ONLY SINCE ORIGINAL.       TKT 0141 *
002800*        PBO 08/30/90  FIXED SIGNAL 2 - WAS COMPARING THE        *
002900*                      LATEST CLOSE TO THE PREVIOUS MA          *
003000*                      INSTEAD OF THE CURRENT MA ON BOTH         *
003100*                      SIDES OF THE CROSS TEST.          TKT 0255*
003200*        DWC 02/14/94  DAILY ORIGINATION CAP MADE A              *
003300*                      WORKING-STORAGE CONSTANT INSTEAD OF       *
003400*                      HARDCODED IN THE TICKER LOOP TEST.        *
003500*                                                      TKT 0309  *
003900*        AL  12/28/98  Y2K - IDENTIFIER TIMESTAMP NOW BUILT       *
004000*                      WITH ACCEPT FROM DATE YYYYMMDD SO THE     *
004100*                      TRADE REQUEST ID CARRIES A FULL 4-DIGIT   *
004200*                      YEAR.  OLD 2-DIGIT YEAR PLUS CENTURY       *
004300*                      WINDOW LOGIC REMOVED.             TKT 0403*
004400*        GRT 03/19/03  SQUEEZE SCAN NOW STOPS AT THE OLDEST       *
004500*                      PERIOD THE CLOSE HISTORY CAN SUPPORT       *
004600*                      INSTEAD OF ASSUMING A FULL 35.    TKT 0460*
004620*        GRT 09/18/12  ADDED WS-RUN-STATUS AS A STANDALONE         *
004640*                      ITEM SO A DUMP SHOWS RUN STATE WITHOUT     *
004660*                      WALKING THE SWITCHES GROUP.        TKT 0461*
004670*        AL  11/09/20  TH/IX RECORD LAYOUTS PULLED OUT OF        *
004680*                      THIS PROGRAM INTO CBLOPTTH/CBLOPTIX       *
004690*                      COPYBOOKS, NO LOGIC CHANGE.       TKT 4402*
004692*        AL  02/08/21  PAGE HEADING NOW PULLS THE ACCOUNT ID      *
004694*                      OFF THE ACCOUNT FILE SO THE SCREENER      *
004696*                      REPORT MATCHES CBLOPT01'S HEADING.  TKT 4421*
004700******************************************************************
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER.   IBM-370.
005100 OBJECT-COMPUTER.   IBM-370.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM
005400     CLASS VALID-DIGITS   IS '0' THRU '9'.
005500 INPUT-OUTPUT SECTION.
005600 FILE-CONTROL.
005700     SELECT INDEX-HISTORY-FILE  ASSIGN TO IDXHIST
005800         ORGANIZATION IS SEQUENTIAL.
005900     SELECT TICKER-HISTORY-FILE ASSIGN TO TKRHIST
006000         ORGANIZATION IS SEQUENTIAL.
006100     SELECT TRADE-REQUEST-FILE  ASSIGN TO TRDQUEUE
006200         ORGANIZATION IS SEQUENTIAL.
006210     SELECT ACCOUNT-FILE        ASSIGN TO ACCTFILE
006220         ORGANIZATION IS SEQUENTIAL.
006300     SELECT RUN-REPORT-FILE     ASSIGN TO RUNRPT01
006400         ORGANIZATION IS SEQUENTIAL.
006500******************************************************************
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  INDEX-HISTORY-FILE
006900     LABEL RECORDS ARE STANDARD
007000     RECORD CONTAINS 80 CHARACTERS.
007100     COPY CBLOPTIX.
007200 FD  TICKER-HISTORY-FILE
007300     LABEL RECORDS ARE STANDARD
007400     RECORD CONTAINS 80 CHARACTERS.
007500     COPY CBLOPTTH.
007600 FD  TRADE-REQUEST-FILE
007700     LABEL RECORDS ARE STANDARD
007800     RECORD CONTAINS 80 CHARACTERS.
007900     COPY CBLOPTRQ.
007910 FD  ACCOUNT-FILE
007920     LABEL RECORDS ARE STANDARD
007930     RECORD CONTAINS 80 CHARACTERS.
007940     COPY CBLOPTAC.
008000 FD  RUN-REPORT-FILE
008100     LABEL RECORDS ARE OMITTED
008200     RECORD CONTAINS 132 CHARACTERS.
008300 01  RPT-LINE                    PIC X(132).
008400******************************************************************
008500 WORKING-STORAGE SECTION.
008510******************************************************************
008520*    RUN STATUS - STANDALONE ITEM, NOT PART OF ANY GROUP, SO AN   *
008530*    OPERATOR CAN SPOT IT BY NAME IN A DUMP.  SET 'R' WHILE       *
008540*    RUNNING, 'C' AT CLOSE.                           TKT 0461  *
008550******************************************************************
008560 77  WS-RUN-STATUS               PIC X(1)  VALUE SPACE.
008600******************************************************************
008700*    DAILY PARAMETERS - SCREENER ALLOCATION PCT AND TRADE CAP,    *
008800*    PER OPS, CAPPED UNTIL THE ALLOCATION REVIEW IN TKT 0309      *
008900*    CLEARS.  SEE DWC 02/14/94 ABOVE.                            *
009000******************************************************************
009100 01  WS-SCREEN-PARMS.
009200     05  WS-SCREEN-ALLOC-PCT     PIC X(06)  VALUE '001.00'.
009300     05  WS-TRADE-CAP            PIC 9(3)  COMP VALUE 010.
009400     05  FILLER                  PIC X(10).
009500******************************************************************
009600*    SWITCHES AND COUNTERS                                       *
009700******************************************************************
009800 01  WS-SWITCHES.
009900     05  MORE-TICKERS            PIC X(3)  VALUE 'YES'.
010000     05  WS-INDEX-OK             PIC X(3)  VALUE 'YES'.
010100     05  WS-SKIP-SW              PIC X(3)  VALUE 'NO'.
010200     05  WS-SKIP-REASON          PIC X(20) VALUE SPACES.
010300     05  WS-SIGNAL-1             PIC X(1)  VALUE 'N'.
010400         88  WS-SIG-1-ON         VALUE 'Y'.
010500     05  WS-SIGNAL-2             PIC X(1)  VALUE 'N'.
010600         88  WS-SIG-2-ON         VALUE 'Y'.
010700     05  WS-SIGNAL-3             PIC X(1)  VALUE 'N'.
010800         88  WS-SIG-3-ON         VALUE 'Y'.
010900     05  WS-MIN-BW-SW            PIC X(1)  VALUE 'N'.
011000 01  WS-COUNTERS.
011100     05  C-PCTR                  PIC S9(3) COMP VALUE ZERO.
011200     05  C-TICKERS-READ          PIC S9(5) COMP VALUE ZERO.
011300     05  C-TRADES-EMITTED        PIC S9(5) COMP VALUE ZERO.
011400******************************************************************
011500*    INDEX HISTORY CLOSE TABLE - 200 DAYS, OLDEST FIRST.  LOADED  *
011600*    FROM CBLOPTIX DETAIL RECORDS AT 1100-LOAD-INDEX.             *
011700******************************************************************
011800 01  IX-CLOSE-TABLE.
011900     05  IX-ENTRY OCCURS 200 TIMES.
012000         10  IX-T-CLOSE          PIC S9(5)V99.
012100 01  WS-IX-WORK.
012200     05  IX-SUB                  PIC 9(3)  COMP VALUE ZERO.
012300     05  WS-IX-SUM               PIC S9(9)V99 VALUE ZERO.
012400     05  WS-IX-AVG               PIC S9(7)V99 VALUE ZERO.
012500     05  FILLER                  PIC X(06).
012600******************************************************************
012700*    TICKER CLOSE TABLE - UP TO 35 DAYS, OLDEST FIRST.  LOADED    *
012800*    FROM CBLOPTTH DETAIL RECORDS AT 2100-LOAD-TICKER-CLOSES.     *
012900******************************************************************
013000 01  TH-CLOSE-TABLE.
013100     05  TH-ENTRY OCCURS 35 TIMES.
013200         10  TH-T-CLOSE          PIC S9(5)V99.
013300 01  WS-TH-WORK.
013400     05  TH-SUB                  PIC 9(3)  COMP VALUE ZERO.
013500     05  WS-N                    PIC 9(3)  COMP VALUE ZERO.
013600     05  FILLER                  PIC X(06).
013700******************************************************************
013800*    BOLLINGER BAND CALCULATION WORK AREA - 2210-CALC-BANDS IS    *
013900*    PARAMETERIZED BY SETTING WS-BAND-END BEFORE THE PERFORM,     *
014000*    THE SAME WAY CBLOPT01 SETS WS-SEL-TYPE BEFORE A LEG SCAN.    *
014100******************************************************************
014200 01  WS-BAND-WORK.
014300     05  WS-BAND-END             PIC S9(3)  COMP VALUE ZERO.
014400     05  WS-BAND-I               PIC S9(3)  COMP VALUE ZERO.
014500     05  WS-BAND-SUB             PIC S9(3)  COMP VALUE ZERO.
014600     05  WS-CALC-SUM             PIC S9(7)V99   VALUE ZERO.
014700     05  WS-CALC-MA              PIC S9(5)V9(4) VALUE ZERO.
014800     05  WS-CALC-DEV             PIC S9(5)V9(4) VALUE ZERO.
014900     05  WS-CALC-VARSUM          PIC S9(9)V9(4) VALUE ZERO.
015000     05  WS-CALC-SD              PIC S9(5)V9(4) VALUE ZERO.
015100     05  WS-CALC-UPPER           PIC S9(5)V9(4) VALUE ZERO.
015200     05  WS-CALC-LOWER           PIC S9(5)V9(4) VALUE ZERO.
015300     05  WS-CALC-BANDWIDTH       PIC S9(5)V9(4) VALUE ZERO.
015400 01  WS-CUR-PREV-WORK.
015500     05  WS-CUR-MA               PIC S9(5)V9(4) VALUE ZERO.
015600     05  WS-CUR-LOWER            PIC S9(5)V9(4) VALUE ZERO.
015700     05  WS-CUR-BANDWIDTH        PIC S9(5)V9(4) VALUE ZERO.
015800     05  WS-PRV-MA               PIC S9(5)V9(4) VALUE ZERO.
015900     05  WS-PRV-LOWER            PIC S9(5)V9(4) VALUE ZERO.
016000     05  WS-MIN-BANDWIDTH        PIC S9(5)V9(4) VALUE ZERO.
016100     05  WS-SQZ-OFFSET           PIC S9(3)  COMP VALUE ZERO.
016200     05  FILLER                  PIC X(08).
016300******************************************************************
016400*    HOME-GROWN SQUARE ROOT - NEWTON'S METHOD, 15 PASSES, SAME    *
016500*    "WALK IT INSTEAD OF A CLOSED FORMULA" CHOICE AS THE DATE     *
016600*    OFFSET ROUTINE IN CBLOPT01, SINCE THIS SHOP DOES NOT ALLOW   *
016700*    INTRINSIC FUNCTIONS IN PRODUCTION COBOL.                    *
016800******************************************************************
016900 01  WS-SQRT-WORK.
017000     05  WS-SQRT-X               PIC S9(5)V9(4) VALUE ZERO.
017100     05  WS-SQRT-GUESS           PIC S9(5)V9(4) VALUE ZERO.
017200     05  WS-SQRT-RESULT          PIC S9(5)V9(4) VALUE ZERO.
017300     05  WS-SQRT-PASS            PIC 9(2)   COMP VALUE ZERO.
017400******************************************************************
017500*    TIMESTAMP FOR THE IDENTIFIER CALC-LIBRARY ROUTINE.  SPLIT    *
017600*    INTO DATE/TIME PARTS VIA REDEFINES FOR THE STRING BELOW.     *
017700******************************************************************
017800 01  WS-TIMESTAMP-AREA           PIC X(14)  VALUE SPACES.
017900 01  WS-TIMESTAMP-PARTS REDEFINES WS-TIMESTAMP-AREA.
018000     05  WS-TS-DATE-PART         PIC X(08).
018100     05  WS-TS-TIME-PART         PIC X(06).
018200 01  WS-TIME-RAW                 PIC X(08)  VALUE SPACES.
018300 01  WS-IDENTIFIER                PIC X(25) VALUE SPACES.
018400******************************************************************
018500*    REPORT LINES                                                *
018600******************************************************************
018700 01  RPT-PAGE-HEADING.
018800     05  FILLER                  PIC X(6)  VALUE 'DATE: '.
018900     05  O2-TODAY                PIC X(10).
019000     05  FILLER                  PIC X(8)  VALUE SPACES.
019100     05  FILLER                  PIC X(31) VALUE
019200             'OPTION TRADE BATCH RUN - REPORT'.
019210     05  FILLER                  PIC X(10) VALUE SPACES.
019220     05  FILLER                  PIC X(12) VALUE 'ACCOUNT ID: '.
019230     05  O2-ACCT-ID              PIC X(12).
019240     05  FILLER                  PIC X(7)  VALUE SPACES.
019400     05  FILLER                  PIC X(6)  VALUE 'PAGE: '.
019500     05  O2-PCTR                 PIC ZZ9.
019600 01  RPT-PROGRAM-HEADING.
019700     05  FILLER                  PIC X(8)  VALUE 'CBLOPT02'.
019800     05  FILLER                  PIC X(5)  VALUE SPACES.
019900     05  FILLER                  PIC X(22) VALUE
020000             'ENTRY SCREENER SECTION'.
020100 01  RPT-SCREEN-HEADING-1.
020200     05  FILLER                  PIC X(1)  VALUE SPACE.
020300     05  FILLER                  PIC X(6)  VALUE 'SYMBOL'.
020400     05  FILLER                  PIC X(1)  VALUE SPACE.
020500     05  FILLER                  PIC X(4)  VALUE 'SIG1'.
020600     05  FILLER                  PIC X(1)  VALUE SPACE.
020700     05  FILLER                  PIC X(4)  VALUE 'SIG2'.
020800     05  FILLER                  PIC X(1)  VALUE SPACE.
020900     05  FILLER                  PIC X(4)  VALUE 'SIG3'.
021000     05  FILLER                  PIC X(1)  VALUE SPACE.
021100     05  FILLER                  PIC X(20) VALUE 'RESULT'.
021200     05  FILLER                  PIC X(89) VALUE SPACES.
021300 01  RPT-SCREEN-DETAIL.
021400     05  FILLER                  PIC X(1)  VALUE SPACE.
021500     05  O2-SYMBOL               PIC X(6).
021600     05  FILLER                  PIC X(1)  VALUE SPACE.
021700     05  O2-SIG1                 PIC X(4).
021800     05  FILLER                  PIC X(1)  VALUE SPACE.
021900     05  O2-SIG2                 PIC X(4).
022000     05  FILLER                  PIC X(1)  VALUE SPACE.
022100     05  O2-SIG3                 PIC X(4).
022200     05  FILLER                  PIC X(1)  VALUE SPACE.
022300     05  O2-RESULT               PIC X(20).
022400     05  FILLER                  PIC X(89) VALUE SPACES.
022500 01  RPT-SCREEN-TOTALS-1.
022600     05  FILLER                  PIC X(1)  VALUE SPACE.
022700     05  FILLER                  PIC X(25) VALUE
022800             'SCREENER CONTROL TOTALS'.
022900 01  RPT-SCREEN-TOTALS-2.
023000     05  FILLER                  PIC X(3)  VALUE SPACES.
023100     05  FILLER                  PIC X(12) VALUE 'EXAMINED  : '.
023200     05  O2-C-READ               PIC ZZZZ9.
023300     05  FILLER                  PIC X(5)  VALUE SPACES.
023400     05  FILLER                  PIC X(12) VALUE 'EMITTED   : '.
023500     05  O2-C-EMITTED            PIC ZZZZ9.
023600 01  RPT-INDEX-GATE-LINE.
023700     05  FILLER                  PIC X(3)  VALUE SPACES.
023800     05  FILLER                  PIC X(60) VALUE
023900         'INDEX NOT ABOVE 200 MA - NO TRADES EMITTED THIS RUN.
024000-    '          '.
024100******************************************************************
024200 PROCEDURE DIVISION.
024300******************************************************************
024400 0000-CBLOPT02.
024500     PERFORM 1000-INIT.
024600     IF WS-INDEX-OK = 'YES'
024700         PERFORM 2000-MAINLINE
024800             UNTIL MORE-TICKERS = 'NO'
024900             OR C-TRADES-EMITTED NOT < WS-TRADE-CAP
025000     END-IF.
025100     PERFORM 8000-CLOSING.
025200     STOP RUN.
025300******************************************************************
025400*    1000 SERIES - INITIALIZATION AND INDEX GATE                 *
025500******************************************************************
025600 1000-INIT.
025650     MOVE 'R' TO WS-RUN-STATUS.
025700     PERFORM 1010-OPEN-FILES.
025710     PERFORM 1015-READ-ACCOUNT-REC.
025800     MOVE 1 TO C-PCTR.
025900     PERFORM 9900-HEADING.
026000     PERFORM 1100-LOAD-INDEX.
026100     PERFORM 1200-INDEX-GATE.
026200     PERFORM 2050-READ-TICKER.
026300 1010-OPEN-FILES.
026400     OPEN INPUT  INDEX-HISTORY-FILE
026500               TICKER-HISTORY-FILE
026520               ACCOUNT-FILE.
026600     OPEN OUTPUT TRADE-REQUEST-FILE.
026700     OPEN EXTEND RUN-REPORT-FILE.
026710******************************************************************
026720*    1015 - THIS STEP ONLY NEEDS THE ACCOUNT RECORD FOR ITS        *
026730*    ACCOUNT ID, TO CARRY ON THE RUN REPORT PAGE HEADING.          *
026740******************************************************************
026750 1015-READ-ACCOUNT-REC.
026760     READ ACCOUNT-FILE
026770         AT END
026780             MOVE SPACES TO AC-INPUT-RECORD.
026800******************************************************************
026900*    1100 - LOAD THE INDEX HEADER AND ITS 200 DETAIL CLOSES.     *
027000*    THE LATEST TABLE ENTRY IS THEN OVERLAID WITH THE LIVE        *
027100*    QUOTE OFF THE HEADER RECORD BEFORE THE AVERAGE IS TAKEN.     *
027200******************************************************************
027300 1100-LOAD-INDEX.
027400     MOVE ZERO TO IX-SUB.
027500     READ INDEX-HISTORY-FILE
027600         AT END
027700             MOVE 'NO' TO WS-INDEX-OK
027800             GO TO 1100-EXIT.
027900     PERFORM 1110-LOAD-INDEX-STEP
028000         VARYING IX-SUB FROM 1 BY 1
028100         UNTIL IX-SUB > IX-CLOSE-COUNT.
028200     IF IX-CLOSE-COUNT > 0
028300         MOVE IX-QUOTE TO IX-T-CLOSE(IX-CLOSE-COUNT)
028400     END-IF.
028500 1100-EXIT.
028600     EXIT.
028700 1110-LOAD-INDEX-STEP.
028800     READ INDEX-HISTORY-FILE
028900         AT END
029000             GO TO 1110-EXIT.
029100     MOVE IX-CLOSE-VALUE TO IX-T-CLOSE(IX-SUB).
029200 1110-EXIT.
029300     EXIT.
029400******************************************************************
029500*    1200 - INDEX GATE.  QUOTE MUST BE STRICTLY ABOVE THE         *
029600*    200 DAY SIMPLE MOVING AVERAGE OR THE WHOLE RUN STOPS.        *
029700******************************************************************
029800 1200-INDEX-GATE.
029900     IF WS-INDEX-OK NOT = 'YES'
030000         GO TO 1200-EXIT
030100     END-IF.
030200     MOVE ZERO TO WS-IX-SUM.
030300     PERFORM 1210-SUM-INDEX-STEP
030400         VARYING IX-SUB FROM 1 BY 1
030500         UNTIL IX-SUB > IX-CLOSE-COUNT.
030600     IF IX-CLOSE-COUNT = 0
030700         MOVE 'NO' TO WS-INDEX-OK
030800         GO TO 1200-EXIT
030900     END-IF.
031000     COMPUTE WS-IX-AVG ROUNDED = WS-IX-SUM / IX-CLOSE-COUNT.
031100     IF IX-QUOTE NOT > WS-IX-AVG
031200         MOVE 'NO' TO WS-INDEX-OK
031300     END-IF.
031400 1200-EXIT.
031500     EXIT.
031600 1210-SUM-INDEX-STEP.
031700     ADD IX-T-CLOSE(IX-SUB) TO WS-IX-SUM.
032000******************************************************************
032100*    2000 SERIES - ONE PASS PER TICKER                           *
032200******************************************************************
032300 2000-MAINLINE.
032400     ADD 1 TO C-TICKERS-READ.
032500     MOVE 'NO' TO WS-SKIP-SW.
032600     MOVE SPACES TO WS-SKIP-REASON.
032700     PERFORM 2150-CHECK-SKIP.
032800     IF WS-SKIP-SW = 'YES'
032900         PERFORM 2700-REPORT-DETAIL
033000     ELSE
033100         PERFORM 2200-EVAL-SIGNALS
033200         IF WS-SIG-1-ON OR WS-SIG-2-ON OR WS-SIG-3-ON
034000             PERFORM 2300-EMIT-TRADE
034100             ADD 1 TO C-TRADES-EMITTED
034200             MOVE 'EMITTED'    TO WS-SKIP-REASON
034300         ELSE
034400             MOVE 'NO SIGNAL'  TO WS-SKIP-REASON
034500         END-IF
034600         PERFORM 2700-REPORT-DETAIL
034700     END-IF.
034800     PERFORM 2050-READ-TICKER.
034900******************************************************************
035000*    2050 - READ THE NEXT TICKER HEADER AND ITS CLOSE HISTORY.    *
035100******************************************************************
035200 2050-READ-TICKER.
035300     READ TICKER-HISTORY-FILE
035400         AT END
035500             MOVE 'NO' TO MORE-TICKERS
035600             GO TO 2050-EXIT.
035700     PERFORM 2100-LOAD-TICKER-CLOSES.
035800 2050-EXIT.
035900     EXIT.
036000 2100-LOAD-TICKER-CLOSES.
036100     MOVE ZERO TO TH-SUB.
036200     PERFORM 2110-LOAD-CLOSE-STEP
036300         VARYING TH-SUB FROM 1 BY 1
036400         UNTIL TH-SUB > TH-CLOSE-COUNT.
036500 2110-LOAD-CLOSE-STEP.
036600     READ TICKER-HISTORY-FILE
036700         AT END
036800             GO TO 2110-EXIT.
036900     MOVE TH-CLOSE-VALUE TO TH-T-CLOSE(TH-SUB).
037000 2110-EXIT.
037100     EXIT.
037200******************************************************************
037300*    2150 - SKIP RULES.  HELD, NO HISTORY, OR NOT ENOUGH HISTORY  *
037400*    TO FILL A 20-PERIOD WINDOW (THIS SHOP'S OWN GUARD, SINCE A   *
037500*    SHORT HISTORY FILE WOULD OTHERWISE BLOW UP THE BAND MATH).   *
037600******************************************************************
037700 2150-CHECK-SKIP.
037800     MOVE TH-SYMBOL OF TH-HEADER-REC TO O2-SYMBOL.
037900     IF TH-IS-HELD
038000         MOVE 'YES' TO WS-SKIP-SW
038100         MOVE 'ALREADY HELD'     TO WS-SKIP-REASON
038200         GO TO 2150-EXIT
038300     END-IF.
038400     IF TH-CLOSE-COUNT = 0
038500         MOVE 'YES' TO WS-SKIP-SW
038600         MOVE 'NO HISTORY'       TO WS-SKIP-REASON
038700         GO TO 2150-EXIT
038800     END-IF.
038900     IF TH-CLOSE-COUNT < 20
039000         MOVE 'YES' TO WS-SKIP-SW
039100         MOVE 'SHORT HISTORY'    TO WS-SKIP-REASON
039200     END-IF.
039300 2150-EXIT.
039400     EXIT.
039500******************************************************************
039600*    2200 SERIES - BOLLINGER BEND SIGNALS OVER THE LAST 35        *
039700*    CLOSES.  SEE HLK 03/11/88 AND PBO 08/30/90 ABOVE.            *
039800******************************************************************
039900 2200-EVAL-SIGNALS.
040000     MOVE 'N' TO WS-SIGNAL-1.
040100     MOVE 'N' TO WS-SIGNAL-2.
040200     MOVE 'N' TO WS-SIGNAL-3.
040300     MOVE TH-CLOSE-COUNT TO WS-BAND-END.
040400     PERFORM 2210-CALC-BANDS.
040500     MOVE WS-CALC-MA        TO WS-CUR-MA.
040600     MOVE WS-CALC-LOWER     TO WS-CUR-LOWER.
040700     MOVE WS-CALC-BANDWIDTH TO WS-CUR-BANDWIDTH.
040800     COMPUTE WS-BAND-END = TH-CLOSE-COUNT - 1.
040900     PERFORM 2210-CALC-BANDS.
041000     MOVE WS-CALC-MA        TO WS-PRV-MA.
041100     MOVE WS-CALC-LOWER     TO WS-PRV-LOWER.
041200     IF TH-T-CLOSE(TH-CLOSE-COUNT - 1) NOT > WS-PRV-LOWER
041300             AND TH-T-CLOSE(TH-CLOSE-COUNT) > WS-CUR-LOWER
041400         MOVE 'Y' TO WS-SIGNAL-1
041500     END-IF.
041600     IF TH-T-CLOSE(TH-CLOSE-COUNT) > WS-CUR-MA
041700             AND TH-T-CLOSE(TH-CLOSE-COUNT - 1) NOT > WS-PRV-MA
041800         MOVE 'Y' TO WS-SIGNAL-2
041900     END-IF.
042000     PERFORM 2220-SCAN-SQUEEZE-MIN.
042100     IF WS-MIN-BW-SW = 'Y'
042200             AND WS-CUR-BANDWIDTH < WS-MIN-BANDWIDTH
042300         MOVE 'Y' TO WS-SIGNAL-3
042400     END-IF.
042500******************************************************************
042600*    2210 - MA20/SD20/BANDS ENDING AT WS-BAND-END.  CALLER SETS   *
042700*    WS-BAND-END AND READS WS-CALC-* IMMEDIATELY AFTER RETURN.    *
042800******************************************************************
042900 2210-CALC-BANDS.
043000     MOVE ZERO TO WS-CALC-SUM.
043100     PERFORM 2211-SUM-STEP
043200         VARYING WS-BAND-I FROM 1 BY 1 UNTIL WS-BAND-I > 20.
043300     COMPUTE WS-CALC-MA ROUNDED = WS-CALC-SUM / 20.
043400     MOVE ZERO TO WS-CALC-VARSUM.
043500     PERFORM 2212-VARSUM-STEP
043600         VARYING WS-BAND-I FROM 1 BY 1 UNTIL WS-BAND-I > 20.
043700     COMPUTE WS-SQRT-X ROUNDED = WS-CALC-VARSUM / 20.
043800     PERFORM 5030-CALC-SQRT.
043900     MOVE WS-SQRT-RESULT TO WS-CALC-SD.
044000     COMPUTE WS-CALC-UPPER ROUNDED =
044100             WS-CALC-MA + (2 * WS-CALC-SD).
044200     COMPUTE WS-CALC-LOWER ROUNDED =
044300             WS-CALC-MA - (2 * WS-CALC-SD).
044400     COMPUTE WS-CALC-BANDWIDTH ROUNDED =
044500             WS-CALC-UPPER - WS-CALC-LOWER.
044600 2211-SUM-STEP.
044700     COMPUTE WS-BAND-SUB = WS-BAND-END - 20 + WS-BAND-I.
044800     ADD TH-T-CLOSE(WS-BAND-SUB) TO WS-CALC-SUM.
044900 2212-VARSUM-STEP.
045000     COMPUTE WS-BAND-SUB = WS-BAND-END - 20 + WS-BAND-I.
045100     COMPUTE WS-CALC-DEV = TH-T-CLOSE(WS-BAND-SUB) - WS-CALC-MA.
045200     COMPUTE WS-CALC-VARSUM ROUNDED =
045300             WS-CALC-VARSUM + (WS-CALC-DEV * WS-CALC-DEV).
045400******************************************************************
045500*    2220 - SQUEEZE TEST.  MINIMUM BAND WIDTH OF THE PRIOR 14     *
045600*    PERIODS, ONLY AS FAR BACK AS THE CLOSE HISTORY SUPPORTS A    *
045700*    FULL 20-PERIOD WINDOW.  SEE GRT 03/19/03 ABOVE.              *
045800******************************************************************
045900 2220-SCAN-SQUEEZE-MIN.
046000     MOVE 'N' TO WS-MIN-BW-SW.
046100     MOVE ZERO TO WS-MIN-BANDWIDTH.
046200     PERFORM 2221-SQUEEZE-STEP
046300         VARYING WS-SQZ-OFFSET FROM 1 BY 1 UNTIL WS-SQZ-OFFSET > 14.
046400 2221-SQUEEZE-STEP.
046500     COMPUTE WS-BAND-END = TH-CLOSE-COUNT - WS-SQZ-OFFSET.
046600     IF WS-BAND-END - 19 < 1
046700         GO TO 2221-EXIT
046800     END-IF.
046900     PERFORM 2210-CALC-BANDS.
047000     IF WS-MIN-BW-SW = 'N'
047100             OR WS-CALC-BANDWIDTH < WS-MIN-BANDWIDTH
047200         MOVE WS-CALC-BANDWIDTH TO WS-MIN-BANDWIDTH
047300         MOVE 'Y' TO WS-MIN-BW-SW
047400     END-IF.
047500 2221-EXIT.
047600     EXIT.
047700******************************************************************
047800*    2300 - EMIT A TRADE REQUEST.  FIXED ALLOCATION, BULLISH      *
047900*    DIRECTION, ALL OTHER NUMERIC FIELDS LEFT BLANK SO CBLOPT01'S *
048000*    2100-NORMALIZE APPLIES ITS OWN DEFAULTS.                    *
048100******************************************************************
048200 2300-EMIT-TRADE.
048300     PERFORM 5000-BUILD-IDENTIFIER.
048400     MOVE SPACES             TO TR-INPUT-RECORD.
048500     MOVE WS-IDENTIFIER      TO TR-IDENTIFIER.
048600     MOVE TH-SYMBOL OF TH-HEADER-REC TO TR-SYMBOL.
048700     MOVE 'BULLISH '         TO TR-DIRECTION.
048800     MOVE SPACES             TO TR-IV-RANK-X.
048900     MOVE SPACES             TO TR-TIMELINE-X.
049000     MOVE WS-SCREEN-ALLOC-PCT TO TR-ALLOCATION-X.
049100     MOVE SPACES             TO TR-SPREAD-WIDTH-X.
049200     WRITE TR-INPUT-RECORD.
049300******************************************************************
049400*    5000 SERIES - CALC-LIBRARY ROUTINES USED BY THIS PROGRAM     *
049500******************************************************************
049600*    5000 - IDENTIFIER = UPPERCASED SYMBOL + "-" + TIMESTAMP      *
049700*    YYYYMMDDHHMMSS.  SEE AL 12/28/98 ABOVE FOR THE Y2K FIX.      *
049800******************************************************************
049900 5000-BUILD-IDENTIFIER.
050000     ACCEPT WS-TS-DATE-PART FROM DATE YYYYMMDD.
050100     ACCEPT WS-TIME-RAW     FROM TIME.
050200     MOVE WS-TIME-RAW(1:6)  TO WS-TS-TIME-PART.
050300     STRING TH-SYMBOL OF TH-HEADER-REC DELIMITED BY SIZE
050400             '-' DELIMITED BY SIZE
050500             WS-TIMESTAMP-AREA DELIMITED BY SIZE
050600         INTO WS-IDENTIFIER.
050700******************************************************************
050800*    5030 - HOME-GROWN SQUARE ROOT, NEWTON'S METHOD.              *
050900******************************************************************
051000 5030-CALC-SQRT.
051100     IF WS-SQRT-X = ZERO
051200         MOVE ZERO TO WS-SQRT-RESULT
051300         GO TO 5030-EXIT
051400     END-IF.
051500     MOVE WS-SQRT-X TO WS-SQRT-GUESS.
051600     PERFORM 5031-SQRT-STEP 15 TIMES.
051700     MOVE WS-SQRT-GUESS TO WS-SQRT-RESULT.
051800 5030-EXIT.
051900     EXIT.
052000 5031-SQRT-STEP.
052100     COMPUTE WS-SQRT-GUESS ROUNDED =
052200             (WS-SQRT-GUESS + (WS-SQRT-X / WS-SQRT-GUESS)) / 2.
052300******************************************************************
052400*    8000 SERIES - CLOSING TOTALS                                 *
052500******************************************************************
052600 8000-CLOSING.
052650     MOVE 'C' TO WS-RUN-STATUS.
052700     IF WS-INDEX-OK NOT = 'YES'
052800         WRITE RPT-LINE FROM RPT-INDEX-GATE-LINE
052900             AFTER ADVANCING 2 LINES
053000     END-IF.
053100     MOVE C-TICKERS-READ    TO O2-C-READ.
053200     MOVE C-TRADES-EMITTED  TO O2-C-EMITTED.
053300     WRITE RPT-LINE FROM RPT-SCREEN-TOTALS-1 AFTER ADVANCING 2 LINES.
053400     WRITE RPT-LINE FROM RPT-SCREEN-TOTALS-2 AFTER ADVANCING 1 LINE.
053500     CLOSE INDEX-HISTORY-FILE
053600           TICKER-HISTORY-FILE
053700           TRADE-REQUEST-FILE
053750           ACCOUNT-FILE
053800           RUN-REPORT-FILE.
053900******************************************************************
054000*    2700 - SCREENER SECTION DETAIL LINE                         *
054100******************************************************************
054200 2700-REPORT-DETAIL.
054300     IF WS-SIG-1-ON
054400         MOVE 'YES '  TO O2-SIG1
054500     ELSE
054600         MOVE 'NO  '  TO O2-SIG1
054700     END-IF.
054800     IF WS-SIG-2-ON
054900         MOVE 'YES '  TO O2-SIG2
055000     ELSE
055100         MOVE 'NO  '  TO O2-SIG2
055200     END-IF.
055300     IF WS-SIG-3-ON
055400         MOVE 'YES '  TO O2-SIG3
055500     ELSE
055600         MOVE 'NO  '  TO O2-SIG3
055700     END-IF.
055800     MOVE WS-SKIP-REASON TO O2-RESULT.
055900     WRITE RPT-LINE FROM RPT-SCREEN-DETAIL AFTER ADVANCING 1 LINE.
056000******************************************************************
056100*    9900 - PAGE HEADING FOR THIS SECTION.                        *
056200******************************************************************
056300 9900-HEADING.
056400     ACCEPT WS-TS-DATE-PART FROM DATE YYYYMMDD.
056500     MOVE WS-TS-DATE-PART TO O2-TODAY.
056600     MOVE C-PCTR TO O2-PCTR.
056650     MOVE AC-ACCOUNT-ID TO O2-ACCT-ID.
056700     WRITE RPT-LINE FROM RPT-PAGE-HEADING AFTER ADVANCING C01.
056800     WRITE RPT-LINE FROM RPT-PROGRAM-HEADING AFTER ADVANCING 2 LINES.
056900     WRITE RPT-LINE FROM RPT-SCREEN-HEADING-1 AFTER ADVANCING 2 LINES.
