000100******************************************************************
000200*    CBLOPTRQ  -  TRADE-REQUEST RECORD / NORMALIZED WORK FIELDS  *
000300*    QUEUED TRADE CANDIDATE, ONE PER RECORD, FIFO ARRIVAL ORDER. *
000400*    NUMERIC FIELDS ARRIVE AS TEXT SO A BLANK QUEUE ENTRY CAN    *
000500*    DEFAULT RATHER THAN BOMB THE RUN -  SEE 2100-NORMALIZE.    *
000600*        AL  11/02/20  ORIGINAL LAYOUT FOR CBLOPT01   TKT 4401  *
000700*        AL  11/19/20  WIDENED TR-SYMBOL TO 6, ADDED FILLER PAD *
000800******************************************************************
000900 01  TR-INPUT-RECORD.
001000     05  TR-IDENTIFIER           PIC X(25).
001100     05  TR-SYMBOL               PIC X(06).
001200     05  TR-DIRECTION            PIC X(08).
001300         88  TR-DIR-VALID        VALUE 'NEUTRAL ' 'BULLISH ' 'BEARISH '.
001400     05  TR-IV-RANK-X            PIC X(03).
001500     05  TR-TIMELINE-X           PIC X(03).
001600     05  TR-ALLOCATION-X         PIC X(06).
001700     05  TR-SPREAD-WIDTH-X       PIC X(06).
001800     05  FILLER                  PIC X(23).
