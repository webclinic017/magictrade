000100******************************************************************
000200*                                                                *
000300* IDENTIFICATION DIVISION.                                       *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    CBLOPT01.
000800 AUTHOR.        R D MALLORY.
000900 INSTALLATION.  MERIDIAN TRUST DATA PROCESSING - OPTIONS DESK.
001000 DATE-WRITTEN.  03/14/85.
001100 DATE-COMPILED.
001200 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001300******************************************************************
001400*    CBLOPT01  -  TRADE QUEUE PROCESSOR / TRADE ENGINE           *
001500*                                                                *
001600*    READS THE OVERNIGHT TRADE REQUEST QUEUE, FIFO, AND FOR      *
001700*    EACH REQUEST SELECTS A STRATEGY, PICKS AN EXPIRATION AND    *
001800*    A SET OF OPTION LEGS OUT OF THE OPTION CHAIN, PRICES AND    *
001900*    SIZES THE TRADE AGAINST THE ACCOUNT BALANCE, AND WRITES     *
002000*    THE RESULTING ORDER, POSITION AND STATUS RECORDS.  A        *
002100*    BUYING-POWER GUARD CAN STOP THE QUEUE COLD PARTWAY          *
002200*    THROUGH A RUN - WHATEVER IS LEFT UNREAD STAYS PENDING.      *
002300*                                                                *
002400*    CHANGE LOG.                                                 *
002500*        RDM 03/14/85  ORIGINAL PROGRAM.             TKT 0001   *
002600*        RDM 04/02/85  ADDED BUYING POWER GUARD.      TKT 0014   *
002700*        HLK 09/11/86  IRON CONDOR / BUTTERFLY LEGS   TKT 0098   *
002800*                      ADDED ALONGSIDE CREDIT SPREAD.            *
002900*        HLK 02/20/87  FIXED WIDTH-LEG SCAN - WAS                *
003000*                      RETURNING FARTHEST STRIKE, NOT            *
003100*                      CLOSEST.                        TKT 0133  *
003200*        PBO 07/05/89  OFFSET DATE SEARCH REWRITTEN TO           *
003300*                      WALK FORWARD A DAY AT A TIME -            *
003400*                      OLD JULIAN TABLE LOST A DAY ON             *
003500*                      CENTURY LEAP YEARS.             TKT 0201  *
003600*        PBO 01/09/91  ALLOCATION GUARD NOW REJECTS             *
003700*                      INSTEAD OF SIZING TO ZERO.       TKT 0247 *
003800*        DWC 06/14/93  ADDED TOTAL CREDIT CONTROL                *
003900*                      TOTAL TO CLOSING SECTION.       TKT 0298  *
004000*        DWC 11/30/94  SPREAD WIDTH NOW CARRIED FROM THE         *
004100*                      QUEUE RECORD, NOT HARDCODED 5.          *
004200*                                                      TKT 0312  *
004500*        AL  12/28/98  Y2K - AC-TODAY AND QUEUE DATES ARE        *
004600*                      ALREADY FULL 4-DIGIT YEAR TEXT ON         *
004700*                      THESE FILES.  CHECKED EVERY DATE          *
004800*                      COMPARE AND MOVE IN THIS PROGRAM -         *
004900*                      NONE OF THEM TRUNCATE THE CENTURY.        *
005000*                                                      TKT 0401  *
005100*        GRT 03/19/03  CORRECTED IRON BUTTERFLY SO THE           *
005200*                      SHORT PUT USES THE SHORT CALL'S           *
005300*                      STRIKE INSTEAD OF SCANNING PUTS           *
005400*                      FOR ITS OWN CLOSEST STRIKE.     TKT 0455  *
005500*        GRT 08/02/07  WIDENED ORDER-ID TO 25 TO MATCH           *
005600*                      THE LONGER QUEUE IDENTIFIERS.   TKT 0502  *
005610*        GRT 02/14/11  NORMALIZE DEFAULTS ON A BLANK FIELD        *
005620*                      WERE WRONG - IV RANK WAS DEFAULTING TO    *
005630*                      ZERO, ALLOCATION TO 2, SPREAD WIDTH TO 5. *
005640*                      CORRECTED TO 50/3/3 PER THE WRITTEN       *
005650*                      RULE.  WAS REJECTING EVERY SCREENER       *
005660*                      REQUEST ON THE IV RANK EDIT.    TKT 0511  *
005670*        GRT 05/30/11  OR-ORDER-ID/PS-ORDER-ID WERE BUILT BY      *
005680*                      STRINGING SYMBOL+TODAY+IDENTIFIER INTO    *
005690*                      A 25-BYTE FIELD AND GETTING TRUNCATED -   *
005700*                      ORDER ID NO LONGER TRACED BACK TO THE     *
005710*                      STATUS RECORD.  NOW A STRAIGHT COPY OF    *
005720*                      THE QUEUE IDENTIFIER.            TKT 0512 *
005722*        GRT 09/18/12  GUARD LINE ONLY PRINTED A BANNER WHEN      *
005724*                      THE BUYING POWER GUARD TRIPPED - AUDIT     *
005726*                      WANTED THE ACTUAL BUYING POWER AND         *
005728*                      BALANCE ON THE LINE, NOT JUST THE          *
005730*                      ANNOUNCEMENT.  ADDED O-GUARD-BUY-POWER/    *
005732*                      O-GUARD-BALANCE TO RPT-GUARD-LINE AND      *
005734*                      MOVE THEM IN 3000-REPORT-GUARD-LINE.       *
005736*                                                      TKT 0519  *
005737*        AL  12/02/20  RISK COLUMN ADDED TO QUEUE REPORT          *
005738*                      SECTION, RIGHT BEHIND OR-RISK GOING IN     *
005739*                      ON THE ORDER COPYBOOK.           TKT 4410 *
005740******************************************************************
005800 ENVIRONMENT DIVISION.
005900 CONFIGURATION SECTION.
006000 SOURCE-COMPUTER.   IBM-370.
006100 OBJECT-COMPUTER.   IBM-370.
006200 SPECIAL-NAMES.
006300     C01 IS TOP-OF-FORM
006400     CLASS VALID-DIGITS   IS '0' THRU '9'.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT TRADE-REQUEST-FILE  ASSIGN TO TRDQUEUE
006800         ORGANIZATION IS SEQUENTIAL.
006900     SELECT OPTION-CHAIN-FILE   ASSIGN TO OPTCHAIN
007000         ORGANIZATION IS SEQUENTIAL.
007100     SELECT ACCOUNT-FILE        ASSIGN TO ACCTFILE
007200         ORGANIZATION IS SEQUENTIAL.
007300     SELECT QUOTE-FILE          ASSIGN TO QUOTEFILE
007400         ORGANIZATION IS SEQUENTIAL.
007500     SELECT ORDER-FILE          ASSIGN TO ORDERFIL
007600         ORGANIZATION IS SEQUENTIAL.
007700     SELECT TRADE-STATUS-FILE   ASSIGN TO STATFILE
007800         ORGANIZATION IS SEQUENTIAL.
007900     SELECT POSITION-FILE       ASSIGN TO POSNFILE
008000         ORGANIZATION IS SEQUENTIAL.
008100     SELECT RUN-REPORT-FILE     ASSIGN TO RUNRPT01
008200         ORGANIZATION IS SEQUENTIAL.
008300******************************************************************
008400 DATA DIVISION.
008500 FILE SECTION.
008600 FD  TRADE-REQUEST-FILE
008700     LABEL RECORDS ARE STANDARD
008800     RECORD CONTAINS 80 CHARACTERS.
008900     COPY CBLOPTRQ.
009000 FD  OPTION-CHAIN-FILE
009100     LABEL RECORDS ARE STANDARD
009200     RECORD CONTAINS 80 CHARACTERS.
009300     COPY CBLOPTOC.
009400 FD  ACCOUNT-FILE
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 80 CHARACTERS.
009700     COPY CBLOPTAC.
009800 FD  QUOTE-FILE
009900     LABEL RECORDS ARE STANDARD
010000     RECORD CONTAINS 40 CHARACTERS.
010100     COPY CBLOPTQT.
010200 FD  ORDER-FILE
010300     LABEL RECORDS ARE STANDARD
010400     RECORD CONTAINS 220 CHARACTERS.
010500     COPY CBLOPTOR.
010600 FD  TRADE-STATUS-FILE
010700     LABEL RECORDS ARE STANDARD
010800     RECORD CONTAINS 60 CHARACTERS.
010900     COPY CBLOPTTS.
011000 FD  POSITION-FILE
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 182 CHARACTERS.
011300     COPY CBLOPTPS.
011400 FD  RUN-REPORT-FILE
011500     LABEL RECORDS ARE OMITTED
011600     RECORD CONTAINS 132 CHARACTERS.
011700 01  RPT-LINE                    PIC X(132).
011800******************************************************************
011900 WORKING-STORAGE SECTION.
011910******************************************************************
011920*    RUN STATUS - STANDALONE ITEM, NOT PART OF ANY GROUP, SO AN   *
011930*    OPERATOR CAN SPOT IT BY NAME IN A DUMP WITHOUT WADING        *
011940*    THROUGH A GROUP.  SET 'R' WHILE RUNNING, 'C' AT CLOSE.       *
011950*                                                      TKT 0520  *
011960******************************************************************
011970 77  WS-RUN-STATUS               PIC X(1)  VALUE SPACE.
012000******************************************************************
012100*    STRATEGY CONFIGURATION TABLE - SEE CBLOPTCF                 *
012200******************************************************************
012300     COPY CBLOPTCF.
012400******************************************************************
012500*    SWITCHES AND COUNTERS                                       *
012600******************************************************************
012700 01  WS-SWITCHES.
012800     05  MORE-REQUESTS           PIC X(3)  VALUE 'YES'.
012900     05  WS-GUARD-TRIPPED        PIC X(3)  VALUE 'NO'.
013000     05  WS-ERR-SWITCH           PIC X(3)  VALUE 'NO'.
013100     05  WS-ENGINE-OK            PIC X(3)  VALUE 'YES'.
013200     05  WS-FOUND-SW             PIC X(1)  VALUE 'N'.
013300 01  WS-REJECT-REASON            PIC X(30) VALUE SPACES.
013400 01  WS-COUNTERS.
013500     05  C-PCTR                  PIC S9(3) COMP VALUE ZERO.
013600     05  C-TRD-READ              PIC S9(5) COMP VALUE ZERO.
013700     05  C-TRD-PLACED            PIC S9(5) COMP VALUE ZERO.
013800     05  C-TRD-REJECTED          PIC S9(5) COMP VALUE ZERO.
013900     05  C-TRD-PENDING           PIC S9(5) COMP VALUE ZERO.
014000******************************************************************
014100*    MONEY WORK FIELDS - ZONED, NOT PACKED, PER SHOP STANDARD    *
014200******************************************************************
014300 01  WS-MONEY.
014400     05  WS-TOTAL-CREDIT         PIC S9(9)V99 VALUE ZERO.
014500     05  WS-DOLLAR-ALLOC         PIC S9(9)V99 VALUE ZERO.
014600     05  WS-GUARD-FLOOR          PIC S9(9)V99 VALUE ZERO.
014700     05  WS-NET-PRICE            PIC S9(7)V99 VALUE ZERO.
014720     05  WS-NET-PRICE-RAW        PIC S9(5)V9(4) VALUE ZERO.
014800     05  WS-ORDER-TOT-CREDIT     PIC S9(9)V99 VALUE ZERO.
014900     05  WS-RISK                 PIC S9(7)V99 VALUE ZERO.
015000******************************************************************
015100*    TABLE SUBSCRIPTS - ALL COMP PER SHOP STANDARD                *
015200******************************************************************
015300 01  WS-SUBSCRIPTS.
015400     05  OC-SUB                  PIC S9(5) COMP VALUE ZERO.
015500     05  QT-SUB                  PIC S9(5) COMP VALUE ZERO.
015600     05  CF-SUB                  PIC S9    COMP VALUE ZERO.
015700     05  LEG-SUB                 PIC S9    COMP VALUE ZERO.
015800     05  WS-BEST-SUB             PIC S9(5) COMP VALUE ZERO.
015900 01  WS-TABLE-COUNTS.
016000     05  OC-CHAIN-COUNT          PIC S9(5) COMP VALUE ZERO.
016100     05  QT-TABLE-COUNT          PIC S9(5) COMP VALUE ZERO.
016200******************************************************************
016300*    OPTION CHAIN - LOADED WHOLE AT 1100-LOAD-CHAIN              *
016400******************************************************************
016500 01  OC-CHAIN-TABLE.
016600     05  OC-ENTRY  OCCURS 500 TIMES.
016700         10  OC-T-SYMBOL         PIC X(06).
016800         10  OC-T-EXP-DATE       PIC X(10).
016900         10  OC-T-TYPE           PIC X(04).
017000         10  OC-T-STRIKE         PIC S9(5)V99.
017100         10  OC-T-MARK           PIC S9(5)V9(4).
017200         10  OC-T-PROB-SHORT     PIC SV9(4).
017300         10  OC-T-PROB-VALID     PIC X(01).
017400******************************************************************
017500*    UNDERLYING QUOTE TABLE - LOADED WHOLE AT 1150-LOAD-QUOTES   *
017600******************************************************************
017700 01  QT-QUOTE-TABLE.
017800     05  QT-ENTRY  OCCURS 200 TIMES.
017900         10  QT-T-SYMBOL         PIC X(06).
018000         10  QT-T-LAST           PIC S9(5)V99.
018100******************************************************************
018200*    NORMALIZED TRADE REQUEST WORK FIELDS - SEE 2100-NORMALIZE   *
018300******************************************************************
018400 01  TR-WORK-FIELDS.
018500     05  TR-W-IV-RANK            PIC S9(3)    VALUE ZERO.
018600     05  TR-W-TIMELINE           PIC S9(3)    VALUE ZERO.
018700     05  TR-W-ALLOCATION         PIC S9(3)V99 VALUE ZERO.
018800     05  TR-W-SPREAD-WIDTH       PIC S9(3)V99 VALUE ZERO.
018900******************************************************************
019000*    SELECTED STRATEGY WORK FIELDS - SEE 2300-SELECT-STRATEGY    *
019100******************************************************************
019200 01  WS-SELECTED-STRATEGY.
019300     05  WS-SEL-STRATEGY         PIC X(16).
019400     05  WS-SEL-TMIN             PIC 9(3).
019500     05  WS-SEL-TMAX             PIC 9(3).
019600     05  WS-SEL-TARGET           PIC 9(3).
019700     05  WS-SEL-PROB             PIC 9(3).
019800******************************************************************
019900*    DATE ARITHMETIC WORK AREA - SEE 5020-OFFSET-DATE            *
020000******************************************************************
020100 01  WS-WORK-DATE-TEXT           PIC X(10) VALUE SPACES.
020200 01  WS-WORK-DATE-PARTS REDEFINES WS-WORK-DATE-TEXT.
020300     05  WS-WORK-YEAR            PIC 9(4).
020400     05  WS-WORK-DASH1           PIC X.
020500     05  WS-WORK-MONTH           PIC 99.
020600     05  WS-WORK-DASH2           PIC X.
020700     05  WS-WORK-DAY             PIC 99.
020800 01  WS-CANDIDATE-DATE           PIC X(10) VALUE SPACES.
020900 01  WS-TARGET-EXP-DATE          PIC X(10) VALUE SPACES.
021000 01  WS-TARGET-DAYS              PIC S9(4) COMP VALUE ZERO.
021100 01  WS-TRY-DAYS                 PIC S9(4) COMP VALUE ZERO.
021200 01  WS-OFFSET                   PIC S9(4) COMP VALUE ZERO.
021300 01  WS-FEB-DAYS                 PIC 99        VALUE 28.
021400 01  WS-DIVQ                     PIC S9(5) COMP VALUE ZERO.
021500 01  WS-DIVR                     PIC S9(5) COMP VALUE ZERO.
021600******************************************************************
021700*    DAYS-IN-MONTH LITERAL ARRAY REDEFINED AS A TABLE - SAME     *
021800*    ARRAY-INTO-OCCURS IDIOM AS THE AMUSEMENT TABLE IN COBANL2C. *
021900******************************************************************
022000 01  WS-DAYS-IN-MONTH-ARRAY.
022100     05  FILLER                  PIC 99 VALUE 31.
022200     05  FILLER                  PIC 99 VALUE 28.
022300     05  FILLER                  PIC 99 VALUE 31.
022400     05  FILLER                  PIC 99 VALUE 30.
022500     05  FILLER                  PIC 99 VALUE 31.
022600     05  FILLER                  PIC 99 VALUE 30.
022700     05  FILLER                  PIC 99 VALUE 31.
022800     05  FILLER                  PIC 99 VALUE 31.
022900     05  FILLER                  PIC 99 VALUE 30.
023000     05  FILLER                  PIC 99 VALUE 31.
023100     05  FILLER                  PIC 99 VALUE 30.
023200     05  FILLER                  PIC 99 VALUE 31.
023300 01  WS-DAYS-IN-MONTH-TABLE REDEFINES WS-DAYS-IN-MONTH-ARRAY.
023400     05  WS-DAYS-IN-MONTH OCCURS 12 TIMES PIC 99.
023500******************************************************************
023600*    LEG SELECTION WORK FIELDS                                   *
023700******************************************************************
023800 01  WS-CHANCE-PCT               PIC S9(3)V99  VALUE ZERO.
023900 01  WS-BEST-PROB                PIC SV9(4)    VALUE ZERO.
024000 01  WS-BEST-STRIKE              PIC S9(5)V99  VALUE ZERO.
024100 01  WS-BEST-DIST                PIC S9(5)V99  VALUE ZERO.
024200 01  WS-SHORT-STRIKE             PIC S9(5)V99  VALUE ZERO.
024300 01  WS-SEL-TYPE                 PIC X(4).
024400 01  WS-SEL-THRESHOLD            PIC 9(3).
024500 01  WS-QUOTE-VALUE              PIC S9(5)V99  VALUE ZERO.
024600 01  WS-QUANTITY                 PIC S9(5) COMP VALUE ZERO.
024700******************************************************************
024800*    ORDER LEGS BEING ASSEMBLED FOR THE CURRENT REQUEST          *
024900******************************************************************
025000 01  WS-ORDER-LEGS.
025100     05  WS-LEG-COUNT            PIC 9(1)  VALUE ZERO.
025200     05  WS-LEG  OCCURS 4 TIMES.
025300         10  WS-L-TYPE           PIC X(4).
025400         10  WS-L-STRIKE         PIC S9(5)V99.
025500         10  WS-L-MARK           PIC S9(5)V9(4).
025600         10  WS-L-SIDE           PIC X(4).
025700         10  WS-L-EFFECT         PIC X(5)  VALUE 'OPEN'.
025800 01  WS-ORDER-ID                 PIC X(25) VALUE SPACES.
025900******************************************************************
026000*    REPORT LINES                                                *
026100******************************************************************
026200 01  RPT-PAGE-HEADING.
026300     05  FILLER                  PIC X(6)  VALUE 'DATE: '.
026400     05  O-TODAY                 PIC X(10).
026500     05  FILLER                  PIC X(8)  VALUE SPACES.
026600     05  FILLER                  PIC X(31) VALUE
026700             'OPTION TRADE BATCH RUN - REPORT'.
026800     05  FILLER                  PIC X(10) VALUE SPACES.
026900     05  FILLER                  PIC X(12) VALUE 'ACCOUNT ID: '.
027000     05  O-ACCT-ID               PIC X(12).
027100     05  FILLER                  PIC X(7)  VALUE SPACES.
027200     05  FILLER                  PIC X(6)  VALUE 'PAGE: '.
027300     05  O-PCTR                  PIC ZZ9.
027400 01  RPT-PROGRAM-HEADING.
027500     05  FILLER                  PIC X(8)  VALUE 'CBLOPT01'.
027600     05  FILLER                  PIC X(5)  VALUE SPACES.
027700     05  FILLER                  PIC X(38) VALUE
027800             'QUEUE PROCESSOR / TRADE ENGINE SECTION'.
027900 01  RPT-QUEUE-HEADING-1.
028000     05  FILLER                  PIC X(1)  VALUE SPACE.
028100     05  FILLER                  PIC X(25) VALUE 'IDENTIFIER'.
028200     05  FILLER                  PIC X(1)  VALUE SPACE.
028300     05  FILLER                  PIC X(6)  VALUE 'SYMBOL'.
028400     05  FILLER                  PIC X(1)  VALUE SPACE.
028500     05  FILLER                  PIC X(13) VALUE 'STRATEGY'.
028600     05  FILLER                  PIC X(1)  VALUE SPACE.
028700     05  FILLER                  PIC X(8)  VALUE 'DIRECTN'.
028800     05  FILLER                  PIC X(1)  VALUE SPACE.
028900     05  FILLER                  PIC X(10) VALUE 'EXP DATE'.
029000     05  FILLER                  PIC X(1)  VALUE SPACE.
029100     05  FILLER                  PIC X(5)  VALUE 'QTY'.
029200     05  FILLER                  PIC X(1)  VALUE SPACE.
029300     05  FILLER                  PIC X(11) VALUE 'NET PRICE'.
029400     05  FILLER                  PIC X(1)  VALUE SPACE.
029500     05  FILLER                  PIC X(11) VALUE 'TOT CREDIT'.
029600     05  FILLER                  PIC X(1)  VALUE SPACE.
029700     05  FILLER                  PIC X(11) VALUE 'RISK'.
029800     05  FILLER                  PIC X(1)  VALUE SPACE.
029900     05  FILLER                  PIC X(20) VALUE 'STATUS'.
030000     05  FILLER                  PIC X(3)  VALUE SPACES.
030100 01  RPT-QUEUE-DETAIL.
030200     05  FILLER                  PIC X(1)  VALUE SPACE.
030300     05  O-TR-ID                 PIC X(25).
030400     05  FILLER                  PIC X(1)  VALUE SPACE.
030500     05  O-SYMBOL                PIC X(6).
030600     05  FILLER                  PIC X(1)  VALUE SPACE.
030700     05  O-STRATEGY              PIC X(13).
030800     05  FILLER                  PIC X(1)  VALUE SPACE.
030900     05  O-DIRECTION             PIC X(8).
031000     05  FILLER                  PIC X(1)  VALUE SPACE.
031100     05  O-EXP-DATE              PIC X(10).
031200     05  FILLER                  PIC X(1)  VALUE SPACE.
031300     05  O-QTY                   PIC ZZZZ9.
031400     05  FILLER                  PIC X(1)  VALUE SPACE.
031500     05  O-NET-PRICE             PIC ZZZ,ZZ9.99-.
031600     05  FILLER                  PIC X(1)  VALUE SPACE.
031700     05  O-TOTAL-CREDIT          PIC ZZZ,ZZ9.99-.
031800     05  FILLER                  PIC X(1)  VALUE SPACE.
031900     05  O-RISK                  PIC ZZZ,ZZ9.99-.
032000     05  FILLER                  PIC X(1)  VALUE SPACE.
032100     05  O-STATUS                PIC X(20).
032200     05  FILLER                  PIC X(2)  VALUE SPACES.
032300 01  RPT-QUEUE-TOTALS-1.
032400     05  FILLER                  PIC X(1)  VALUE SPACE.
032500     05  FILLER                  PIC X(25) VALUE
032600             'QUEUE CONTROL TOTALS'.
032700 01  RPT-QUEUE-TOTALS-2.
032800     05  FILLER                  PIC X(3)  VALUE SPACES.
032900     05  FILLER                  PIC X(10) VALUE 'READ    : '.
033000     05  O-C-READ                PIC ZZZZ9.
033100     05  FILLER                  PIC X(5)  VALUE SPACES.
033200     05  FILLER                  PIC X(10) VALUE 'PLACED  : '.
033300     05  O-C-PLACED              PIC ZZZZ9.
033400     05  FILLER                  PIC X(5)  VALUE SPACES.
033500     05  FILLER                  PIC X(10) VALUE 'REJECTED: '.
033600     05  O-C-REJECTED            PIC ZZZZ9.
033700     05  FILLER                  PIC X(5)  VALUE SPACES.
033800     05  FILLER                  PIC X(10) VALUE 'PENDING : '.
033900     05  O-C-PENDING             PIC ZZZZ9.
034000 01  RPT-QUEUE-TOTALS-3.
034100     05  FILLER                  PIC X(3)  VALUE SPACES.
034200     05  FILLER                  PIC X(24) VALUE
034300             'TOTAL CREDIT RECEIVED : '.
034400     05  O-TOTAL-CREDIT-CTL      PIC ZZZ,ZZZ,ZZ9.99-.
034500 01  RPT-GUARD-LINE.
034600     05  FILLER                  PIC X(3)  VALUE SPACES.
034700     05  FILLER                  PIC X(44) VALUE
034800         'BUYING POWER GUARD TRIPPED - QUEUE STOPPED.'.
034810     05  FILLER                  PIC X(1)  VALUE SPACE.
034820     05  FILLER                  PIC X(13) VALUE 'BUY PWR    : '.
034830     05  O-GUARD-BUY-POWER       PIC ZZZ,ZZZ,ZZ9.99-.
034840     05  FILLER                  PIC X(1)  VALUE SPACE.
034850     05  FILLER                  PIC X(13) VALUE 'BALANCE    : '.
034860     05  O-GUARD-BALANCE         PIC ZZZ,ZZZ,ZZ9.99-.
035000******************************************************************
035100 PROCEDURE DIVISION.
035200******************************************************************
035300 0000-CBLOPT01.
035400     PERFORM 1000-INIT.
035500     PERFORM 2000-MAINLINE UNTIL MORE-REQUESTS = 'NO'.
035600     PERFORM 8000-CLOSING.
035700     STOP RUN.
035800******************************************************************
035900*    1000 SERIES - INITIALIZATION                                *
036000******************************************************************
036100 1000-INIT.
036150     MOVE 'R' TO WS-RUN-STATUS.
036200     PERFORM 1010-OPEN-FILES.
036300     PERFORM 1020-READ-ACCOUNT-REC.
036400     PERFORM 1100-LOAD-CHAIN.
036500     PERFORM 1150-LOAD-QUOTES.
036600     MOVE 1 TO C-PCTR.
036700     PERFORM 9900-HEADING.
036800     PERFORM 9000-READ-TRADE-REQUEST.
036900 1010-OPEN-FILES.
037000     OPEN INPUT  TRADE-REQUEST-FILE
037100               OPTION-CHAIN-FILE
037200               ACCOUNT-FILE
037300               QUOTE-FILE.
037400     OPEN OUTPUT ORDER-FILE
037500               TRADE-STATUS-FILE
037600               POSITION-FILE
037700               RUN-REPORT-FILE.
037800 1020-READ-ACCOUNT-REC.
037900     READ ACCOUNT-FILE
038000         AT END
038100             MOVE SPACES TO AC-INPUT-RECORD.
039000******************************************************************
039100*    1100 - LOAD THE WHOLE OPTION CHAIN INTO WORKING STORAGE     *
039200*    SO EVERY TRADE CAN SCAN IT WITHOUT RE-READING THE FILE.     *
039300******************************************************************
039400 1100-LOAD-CHAIN.
039500     MOVE ZERO TO OC-CHAIN-COUNT.
039600     PERFORM 1110-LOAD-CHAIN-STEP UNTIL OC-SUB = 0.
039700 1110-LOAD-CHAIN-STEP.
039800     READ OPTION-CHAIN-FILE
039900         AT END
040000             MOVE 1 TO OC-SUB
040100             GO TO 1110-EXIT.
040200     MOVE ZERO TO OC-SUB.
040300     IF OC-CHAIN-COUNT < 500
040400         ADD 1 TO OC-CHAIN-COUNT
040500         MOVE OC-INPUT-RECORD TO OC-ENTRY(OC-CHAIN-COUNT)
040600     END-IF.
040700 1110-EXIT.
040800     EXIT.
040900******************************************************************
041000*    1150 - LOAD THE WHOLE QUOTE FILE INTO WORKING STORAGE       *
041100******************************************************************
041200 1150-LOAD-QUOTES.
041300     MOVE ZERO TO QT-TABLE-COUNT.
041400     MOVE ZERO TO QT-SUB.
041500     PERFORM 1160-LOAD-QUOTE-STEP UNTIL QT-SUB = 1.
041600 1160-LOAD-QUOTE-STEP.
041700     READ QUOTE-FILE
041800         AT END
041900             MOVE 1 TO QT-SUB
042000             GO TO 1160-EXIT.
042100     IF QT-TABLE-COUNT < 200
042200         ADD 1 TO QT-TABLE-COUNT
042300         MOVE QT-INPUT-RECORD TO QT-ENTRY(QT-TABLE-COUNT)
042400     END-IF.
042500 1160-EXIT.
042600     EXIT.
042700******************************************************************
042800*    2000 SERIES - ONE PASS PER TRADE REQUEST, FIFO              *
042900******************************************************************
043000 2000-MAINLINE.
043100     PERFORM 2150-GUARD-CHECK.
043200     IF WS-GUARD-TRIPPED = 'YES'
043300         PERFORM 2170-COUNT-PENDING
043400         MOVE 'NO' TO MORE-REQUESTS
043500     ELSE
043600         PERFORM 2100-NORMALIZE
043700         PERFORM 2200-VALIDATE THRU 2200-EXIT
043800         IF WS-ERR-SWITCH = 'YES'
043900             ADD 1 TO C-TRD-REJECTED
044000             PERFORM 2960-WRITE-STATUS-REJECTED
044100         ELSE
044200             MOVE 'YES' TO WS-ENGINE-OK
044300             PERFORM 2300-SELECT-STRATEGY
044400             PERFORM 2400-CALC-ALLOCATION
044500             PERFORM 2500-SELECT-EXPIRATION
044600             IF WS-ENGINE-OK = 'YES'
044700                 PERFORM 2600-SELECT-LEGS
044800             END-IF
044900             IF WS-ENGINE-OK = 'YES'
045000                 PERFORM 2700-PRICE-ORDER
045100             END-IF
045200             IF WS-ENGINE-OK = 'YES'
045300                 ADD 1 TO C-TRD-PLACED
045400                 ADD WS-ORDER-TOT-CREDIT TO WS-TOTAL-CREDIT
045500                 PERFORM 2900-WRITE-ORDER
045600                 PERFORM 2920-WRITE-POSITION
045700                 PERFORM 2950-WRITE-STATUS-PLACED
045800             ELSE
045900                 ADD 1 TO C-TRD-REJECTED
046000                 PERFORM 2960-WRITE-STATUS-REJECTED
046100             END-IF
046200         END-IF
046300         PERFORM 9000-READ-TRADE-REQUEST
046400     END-IF.
046500******************************************************************
046600*    2100 - NORMALIZE TEXT QUEUE FIELDS TO NUMERIC WORK FIELDS   *
046700*    BLANK OR NON-NUMERIC INPUT DEFAULTS RATHER THAN ABENDS.      *
046800******************************************************************
046900 2100-NORMALIZE.
047000     IF TR-IV-RANK-X IS NUMERIC
047100         MOVE TR-IV-RANK-X TO TR-W-IV-RANK
047200     ELSE
047300         MOVE 50 TO TR-W-IV-RANK
047400     END-IF.
047900     IF TR-TIMELINE-X IS NUMERIC
048000         MOVE TR-TIMELINE-X TO TR-W-TIMELINE
048100     ELSE
048200         MOVE 50 TO TR-W-TIMELINE
048300     END-IF.
048400     IF TR-ALLOCATION-X IS NUMERIC
048500         MOVE TR-ALLOCATION-X TO TR-W-ALLOCATION
048600     ELSE
048700         MOVE 3 TO TR-W-ALLOCATION
048800     END-IF.
048900     IF TR-SPREAD-WIDTH-X IS NUMERIC
049000         MOVE TR-SPREAD-WIDTH-X TO TR-W-SPREAD-WIDTH
049100     ELSE
049200         MOVE 3 TO TR-W-SPREAD-WIDTH
049300     END-IF.
049400******************************************************************
049500*    2150 - BUYING POWER GUARD - CHECKED BEFORE EVERY TRADE       *
049600******************************************************************
049700 2150-GUARD-CHECK.
049800     COMPUTE WS-GUARD-FLOOR =
049900             AC-BALANCE * (100 - AC-MAX-ALLOC-PCT) / 100.
050000     IF AC-BUYING-POWER < WS-GUARD-FLOOR
050100         MOVE 'YES' TO WS-GUARD-TRIPPED
050200         PERFORM 3000-REPORT-GUARD-LINE
050300     END-IF.
050400******************************************************************
050500*    2170 - QUEUE STOPPED COLD, COUNT WHAT IS LEFT AS PENDING    *
050600******************************************************************
050700 2170-COUNT-PENDING.
050800     ADD 1 TO C-TRD-PENDING.
050900     PERFORM 2175-PENDING-READ-STEP UNTIL MORE-REQUESTS = 'NO'.
051000 2175-PENDING-READ-STEP.
051100     PERFORM 9000-READ-TRADE-REQUEST.
051200     IF MORE-REQUESTS = 'YES'
051300         ADD 1 TO C-TRD-PENDING
051400     END-IF.
051500******************************************************************
051600*    2200 - VALIDATION, IN ORDER, FIRST FAILURE WINS             *
051700*    PATTERN CARRIED OVER FROM THIS SHOP'S CBLANL05 EDIT CHECKS. *
051800******************************************************************
051900 2200-VALIDATE.
052000     MOVE 'NO'  TO WS-ERR-SWITCH.
052100     MOVE SPACES TO WS-REJECT-REASON.
052200     IF NOT TR-DIR-VALID
052300         MOVE 'YES' TO WS-ERR-SWITCH
052400         MOVE 'INVALID DIRECTION' TO WS-REJECT-REASON
052500         GO TO 2200-EXIT
052600     END-IF.
052700     IF TR-W-IV-RANK < 0 OR TR-W-IV-RANK > 100
052800         MOVE 'YES' TO WS-ERR-SWITCH
052900         MOVE 'IV RANK OUT OF RANGE' TO WS-REJECT-REASON
053000         GO TO 2200-EXIT
053100     END-IF.
053200     IF TR-W-ALLOCATION NOT > ZERO OR TR-W-ALLOCATION NOT < 20
053300         MOVE 'YES' TO WS-ERR-SWITCH
053400         MOVE 'ALLOCATION OUT OF RANGE' TO WS-REJECT-REASON
053500         GO TO 2200-EXIT
053600     END-IF.
053700     IF TR-W-IV-RANK < 50
053800         MOVE 'YES' TO WS-ERR-SWITCH
053900         MOVE 'IV RANK TOO LOW' TO WS-REJECT-REASON
054000         GO TO 2200-EXIT
054100     END-IF.
054200 2200-EXIT.
054300     EXIT.
054400******************************************************************
054500*    2300 - STRATEGY SELECTION                                   *
054600******************************************************************
054700 2300-SELECT-STRATEGY.
054800     IF TR-DIRECTION = 'NEUTRAL '
054900         IF TR-W-IV-RANK >= 75
055000             MOVE 'IRON_BUTTERFLY' TO WS-SEL-STRATEGY
055100         ELSE
055200             MOVE 'IRON_CONDOR' TO WS-SEL-STRATEGY
055300         END-IF
055400     ELSE
055500         MOVE 'CREDIT_SPREAD' TO WS-SEL-STRATEGY
055600     END-IF.
055700     MOVE ZERO TO CF-SUB.
055800     PERFORM 2310-CFG-LOOKUP-STEP
055900         VARYING CF-SUB FROM 1 BY 1
056000         UNTIL CF-SUB > 3 OR CF-NAME(CF-SUB) = WS-SEL-STRATEGY.
056100     IF CF-SUB > 3
056200         MOVE 3 TO CF-SUB
056300     END-IF.
056400     MOVE CF-TIMELINE-MIN(CF-SUB) TO WS-SEL-TMIN.
056500     MOVE CF-TIMELINE-MAX(CF-SUB) TO WS-SEL-TMAX.
056600     MOVE CF-TARGET-PCT(CF-SUB)   TO WS-SEL-TARGET.
056700     MOVE CF-PROB-PCT(CF-SUB)     TO WS-SEL-PROB.
056800 2310-CFG-LOOKUP-STEP.
056900     CONTINUE.
057000******************************************************************
057100*    2400 - DOLLAR ALLOCATION FOR THIS TRADE                     *
057200******************************************************************
057300 2400-CALC-ALLOCATION.
057400     PERFORM 5000-CALC-ALLOC-AMOUNT.
057500******************************************************************
057600*    2500 - TARGET EXPIRATION SEARCH                             *
057700******************************************************************
057800 2500-SELECT-EXPIRATION.
057900     COMPUTE WS-TARGET-DAYS ROUNDED =
058000             WS-SEL-TMIN +
058100             (WS-SEL-TMAX - WS-SEL-TMIN) * TR-W-TIMELINE / 100.
058200     MOVE ZERO TO WS-OFFSET.
058300     MOVE 'N'  TO WS-FOUND-SW.
058400     PERFORM 2510-TEST-OFFSET-DATE
058500         UNTIL WS-FOUND-SW = 'Y' OR WS-OFFSET > 400.
058600     IF WS-FOUND-SW = 'Y'
058700         MOVE WS-CANDIDATE-DATE TO WS-TARGET-EXP-DATE
058800     ELSE
058900         MOVE 'NO'  TO WS-ENGINE-OK
059000         MOVE 'NO MATCHING EXPIRATION' TO WS-REJECT-REASON
059100     END-IF.
059200 2510-TEST-OFFSET-DATE.
059300     COMPUTE WS-TRY-DAYS = WS-TARGET-DAYS + WS-OFFSET.
059400     PERFORM 5020-OFFSET-DATE.
059500     PERFORM 2520-DATE-IN-CHAIN.
059600     IF WS-FOUND-SW NOT = 'Y'
059700         COMPUTE WS-TRY-DAYS = WS-TARGET-DAYS - WS-OFFSET
059800         IF WS-TRY-DAYS > 0
059900             PERFORM 5020-OFFSET-DATE
060000             PERFORM 2520-DATE-IN-CHAIN
060100         END-IF
060200     END-IF.
060300     IF WS-FOUND-SW NOT = 'Y'
060400         ADD 1 TO WS-OFFSET
060500     END-IF.
060600******************************************************************
060700*    2520 - IS THE CANDIDATE DATE ON THE CHAIN FOR THIS SYMBOL   *
060800******************************************************************
060900 2520-DATE-IN-CHAIN.
061000     MOVE 'N' TO WS-FOUND-SW.
061100     PERFORM 2521-DATE-SCAN-STEP
061200         VARYING OC-SUB FROM 1 BY 1
061300         UNTIL OC-SUB > OC-CHAIN-COUNT OR WS-FOUND-SW = 'Y'.
061400 2521-DATE-SCAN-STEP.
061500     IF OC-T-SYMBOL(OC-SUB) = TR-SYMBOL
061600             AND OC-T-EXP-DATE(OC-SUB) = WS-CANDIDATE-DATE
061700         MOVE 'Y' TO WS-FOUND-SW
061800     END-IF.
061900******************************************************************
062000*    2600 SERIES - LEG SELECTION BY STRATEGY                     *
062100******************************************************************
062200 2600-SELECT-LEGS.
062300     MOVE ZERO TO WS-LEG-COUNT.
062400     MOVE 'YES' TO WS-ENGINE-OK.
062500     EVALUATE WS-SEL-STRATEGY
062600         WHEN 'CREDIT_SPREAD'
062700             PERFORM 2610-CREDIT-SPREAD-LEGS
062800         WHEN 'IRON_CONDOR'
062900             PERFORM 2620-IRON-CONDOR-LEGS
063000         WHEN 'IRON_BUTTERFLY'
063100             PERFORM 2630-IRON-BUTTERFLY-LEGS
063200         WHEN OTHER
063300             MOVE 'NO' TO WS-ENGINE-OK
063400     END-EVALUATE.
063500******************************************************************
063600*    2610 - CREDIT SPREAD - BULLISH USES PUTS, BEARISH USES      *
063700*    CALLS.  SHORT LEG BY PROBABILITY RULE (70 PCT), LONG LEG    *
063800*    BY WIDTH RULE.                                              *
063900******************************************************************
064000 2610-CREDIT-SPREAD-LEGS.
064100     IF TR-DIRECTION = 'BULLISH '
064200         PERFORM 2618-BUILD-PUT-PAIR-LOW
064300     ELSE
064400         PERFORM 2616-BUILD-CALL-PAIR
064500     END-IF.
064600     IF WS-ENGINE-OK = 'YES'
064650         MOVE 2 TO WS-LEG-COUNT
064700     END-IF.
065300******************************************************************
065400*    2620 - IRON CONDOR - CALL PAIR (BEARISH SHAPE) PLUS PUT     *
065500*    PAIR (BULLISH SHAPE), SAME TARGET DATE, BOTH AT 85 PCT.     *
065600******************************************************************
065700 2620-IRON-CONDOR-LEGS.
065800     PERFORM 2616-BUILD-CALL-PAIR.
065900     IF WS-ENGINE-OK = 'YES'
066000         PERFORM 2617-BUILD-PUT-PAIR
066100     END-IF.
066200******************************************************************
066300*    2630 - IRON BUTTERFLY - SHORT CALL AT THE STRIKE CLOSEST    *
066400*    TO THE QUOTE, SHORT PUT AT THAT SAME STRIKE, THEN A CALL    *
066500*    WING AND A PUT WING EACH PICKED BY THE PROBABILITY RULE.    *
066600******************************************************************
066700 2630-IRON-BUTTERFLY-LEGS.
066800     PERFORM 2640-FIND-CLOSEST-STRIKE.
066900     IF WS-ENGINE-OK NOT = 'YES'
067000         GO TO 2630-EXIT
067100     END-IF.
067200     MOVE WS-BEST-STRIKE TO WS-SHORT-STRIKE.
067300     MOVE 'CALL' TO WS-L-TYPE(1).
067400     MOVE WS-SHORT-STRIKE TO WS-L-STRIKE(1).
067500     MOVE OC-T-MARK(WS-BEST-SUB) TO WS-L-MARK(1).
067600     MOVE 'SELL' TO WS-L-SIDE(1).
067700     MOVE ZERO TO WS-BEST-SUB.
067800     PERFORM 2641-SAME-STRIKE-PUT-STEP
067900         VARYING OC-SUB FROM 1 BY 1
068000         UNTIL OC-SUB > OC-CHAIN-COUNT OR WS-BEST-SUB NOT = 0.
068100     IF WS-BEST-SUB = 0
068200         MOVE 'NO' TO WS-ENGINE-OK
068300         MOVE 'NO PUT AT BUTTERFLY STRIKE' TO WS-REJECT-REASON
068400         GO TO 2630-EXIT
068500     END-IF.
068600     MOVE 'PUT ' TO WS-L-TYPE(3).
068700     MOVE WS-SHORT-STRIKE TO WS-L-STRIKE(3).
068800     MOVE OC-T-MARK(WS-BEST-SUB) TO WS-L-MARK(3).
068900     MOVE 'SELL' TO WS-L-SIDE(3).
069000     MOVE 'CALL' TO WS-SEL-TYPE.
069100     MOVE WS-SEL-PROB TO WS-SEL-THRESHOLD.
069200     PERFORM 2650-FIND-PROB-LEG.
069300     IF WS-BEST-SUB = 0
069400         MOVE 'NO' TO WS-ENGINE-OK
069500         MOVE 'NO CALL WING FOR BUTTERFLY' TO WS-REJECT-REASON
069600         GO TO 2630-EXIT
069700     END-IF.
069800     MOVE 'CALL' TO WS-L-TYPE(2).
069900     MOVE OC-T-STRIKE(WS-BEST-SUB) TO WS-L-STRIKE(2).
070000     MOVE OC-T-MARK(WS-BEST-SUB)   TO WS-L-MARK(2).
070100     MOVE 'BUY ' TO WS-L-SIDE(2).
070200     MOVE 'PUT ' TO WS-SEL-TYPE.
070300     PERFORM 2650-FIND-PROB-LEG.
070400     IF WS-BEST-SUB = 0
070500         MOVE 'NO' TO WS-ENGINE-OK
070600         MOVE 'NO PUT WING FOR BUTTERFLY' TO WS-REJECT-REASON
070700         GO TO 2630-EXIT
070800     END-IF.
070900     MOVE 'PUT ' TO WS-L-TYPE(4).
071000     MOVE OC-T-STRIKE(WS-BEST-SUB) TO WS-L-STRIKE(4).
071100     MOVE OC-T-MARK(WS-BEST-SUB)   TO WS-L-MARK(4).
071200     MOVE 'BUY ' TO WS-L-SIDE(4).
071300     MOVE 4 TO WS-LEG-COUNT.
071400 2630-EXIT.
071500     EXIT.
071600******************************************************************
071700*    2616/2617 - THE TWO CONDOR LEG PAIRS, CALL SIDE AND PUT     *
071800*    SIDE, EACH AT 85 PCT AND THE REQUESTED SPREAD WIDTH.        *
071900******************************************************************
072000 2616-BUILD-CALL-PAIR.
072100     MOVE 'CALL' TO WS-SEL-TYPE.
072200     MOVE WS-SEL-PROB TO WS-SEL-THRESHOLD.
072300     PERFORM 2650-FIND-PROB-LEG.
072400     IF WS-BEST-SUB = 0
072500         MOVE 'NO' TO WS-ENGINE-OK
072600         MOVE 'NO SHORT CALL FOR CONDOR' TO WS-REJECT-REASON
072700         GO TO 2616-EXIT
072800     END-IF.
072900     MOVE 'CALL' TO WS-L-TYPE(1).
073000     MOVE OC-T-STRIKE(WS-BEST-SUB) TO WS-L-STRIKE(1).
073100     MOVE OC-T-MARK(WS-BEST-SUB)   TO WS-L-MARK(1).
073200     MOVE 'SELL' TO WS-L-SIDE(1).
073300     MOVE WS-L-STRIKE(1) TO WS-SHORT-STRIKE.
073400     PERFORM 2660-FIND-WIDTH-LEG.
073500     IF WS-BEST-SUB = 0
073600         MOVE 'NO' TO WS-ENGINE-OK
073700         MOVE 'NO LONG CALL FOR CONDOR' TO WS-REJECT-REASON
073800         GO TO 2616-EXIT
073900     END-IF.
074000     MOVE 'CALL' TO WS-L-TYPE(2).
074100     MOVE OC-T-STRIKE(WS-BEST-SUB) TO WS-L-STRIKE(2).
074200     MOVE OC-T-MARK(WS-BEST-SUB)   TO WS-L-MARK(2).
074300     MOVE 'BUY ' TO WS-L-SIDE(2).
074400 2616-EXIT.
074500     EXIT.
074600 2617-BUILD-PUT-PAIR.
074700     MOVE 'PUT ' TO WS-SEL-TYPE.
074800     MOVE WS-SEL-PROB TO WS-SEL-THRESHOLD.
074900     PERFORM 2650-FIND-PROB-LEG.
075000     IF WS-BEST-SUB = 0
075100         MOVE 'NO' TO WS-ENGINE-OK
075200         MOVE 'NO SHORT PUT FOR CONDOR' TO WS-REJECT-REASON
075300         GO TO 2617-EXIT
075400     END-IF.
075500     MOVE 'PUT ' TO WS-L-TYPE(3).
075600     MOVE OC-T-STRIKE(WS-BEST-SUB) TO WS-L-STRIKE(3).
075700     MOVE OC-T-MARK(WS-BEST-SUB)   TO WS-L-MARK(3).
075800     MOVE 'SELL' TO WS-L-SIDE(3).
075900     MOVE WS-L-STRIKE(3) TO WS-SHORT-STRIKE.
076000     PERFORM 2660-FIND-WIDTH-LEG.
076100     IF WS-BEST-SUB = 0
076200         MOVE 'NO' TO WS-ENGINE-OK
076300         MOVE 'NO LONG PUT FOR CONDOR' TO WS-REJECT-REASON
076400         GO TO 2617-EXIT
076500     END-IF.
076600     MOVE 'PUT ' TO WS-L-TYPE(4).
076700     MOVE OC-T-STRIKE(WS-BEST-SUB) TO WS-L-STRIKE(4).
076800     MOVE OC-T-MARK(WS-BEST-SUB)   TO WS-L-MARK(4).
076900     MOVE 'BUY ' TO WS-L-SIDE(4).
077000     MOVE 4 TO WS-LEG-COUNT.
077100 2617-EXIT.
077200     EXIT.
077210******************************************************************
077220*    2618 - CREDIT SPREAD, BULLISH SHAPE - SHORT PUT/LONG PUT    *
077230*    PAIR INTO LEG SLOTS 1/2, SAME RULES AS 2617 BUT WITHOUT     *
077240*    SETTING WS-LEG-COUNT - 2610 SETS THAT CENTRALLY.   TKT 4401*
077250******************************************************************
077260 2618-BUILD-PUT-PAIR-LOW.
077270     MOVE 'PUT ' TO WS-SEL-TYPE.
077280     MOVE WS-SEL-PROB TO WS-SEL-THRESHOLD.
077290     PERFORM 2650-FIND-PROB-LEG.
077300     IF WS-BEST-SUB = 0
077310         MOVE 'NO' TO WS-ENGINE-OK
077320         MOVE 'NO SHORT PUT FOR SPREAD' TO WS-REJECT-REASON
077330         GO TO 2618-EXIT
077340     END-IF.
077350     MOVE 'PUT ' TO WS-L-TYPE(1).
077360     MOVE OC-T-STRIKE(WS-BEST-SUB) TO WS-L-STRIKE(1).
077370     MOVE OC-T-MARK(WS-BEST-SUB)   TO WS-L-MARK(1).
077380     MOVE 'SELL' TO WS-L-SIDE(1).
077390     MOVE WS-L-STRIKE(1) TO WS-SHORT-STRIKE.
077400     PERFORM 2660-FIND-WIDTH-LEG.
077410     IF WS-BEST-SUB = 0
077420         MOVE 'NO' TO WS-ENGINE-OK
077430         MOVE 'NO LONG PUT FOR SPREAD' TO WS-REJECT-REASON
077440         GO TO 2618-EXIT
077450     END-IF.
077460     MOVE 'PUT ' TO WS-L-TYPE(2).
077470     MOVE OC-T-STRIKE(WS-BEST-SUB) TO WS-L-STRIKE(2).
077480     MOVE OC-T-MARK(WS-BEST-SUB)   TO WS-L-MARK(2).
077490     MOVE 'BUY ' TO WS-L-SIDE(2).
077495 2618-EXIT.
077498     EXIT.
077501******************************************************************
077502*    2640 - STRIKE CLOSEST TO THE UNDERLYING QUOTE, CALLS ONLY,  *
077503*    FOR THE IRON BUTTERFLY SHORT LEGS.                          *
077504******************************************************************
077700 2640-FIND-CLOSEST-STRIKE.
077800     MOVE ZERO TO WS-BEST-SUB.
077900     MOVE ZERO TO WS-QUOTE-VALUE.
078000     PERFORM 2642-LOOKUP-QUOTE-STEP
078100         VARYING QT-SUB FROM 1 BY 1
078200         UNTIL QT-SUB > QT-TABLE-COUNT OR WS-QUOTE-VALUE NOT = 0.
078300     IF WS-QUOTE-VALUE = 0
078400         MOVE 'NO' TO WS-ENGINE-OK
078500         MOVE 'NO UNDERLYING QUOTE' TO WS-REJECT-REASON
078600         GO TO 2640-EXIT
078700     END-IF.
078800     PERFORM 2641-CLOSEST-SCAN-STEP
078900         VARYING OC-SUB FROM 1 BY 1
079000         UNTIL OC-SUB > OC-CHAIN-COUNT.
079100     IF WS-BEST-SUB = 0
079200         MOVE 'NO' TO WS-ENGINE-OK
079300         MOVE 'NO CALL FOR BUTTERFLY CENTER' TO WS-REJECT-REASON
079350     ELSE
079380         MOVE OC-T-STRIKE(WS-BEST-SUB) TO WS-BEST-STRIKE
079400     END-IF.
079500 2640-EXIT.
079600     EXIT.
079700 2641-CLOSEST-SCAN-STEP.
079800     IF OC-T-SYMBOL(OC-SUB) = TR-SYMBOL
079900             AND OC-T-EXP-DATE(OC-SUB) = WS-TARGET-EXP-DATE
080000             AND OC-T-TYPE(OC-SUB) = 'CALL'
080100         COMPUTE WS-BEST-DIST =
080200                 (OC-T-STRIKE(OC-SUB) - WS-QUOTE-VALUE)
080300         IF WS-BEST-DIST < 0
080400             COMPUTE WS-BEST-DIST = WS-BEST-DIST * -1
080500         END-IF
080600         IF WS-BEST-SUB = 0
080700             MOVE OC-SUB TO WS-BEST-SUB
080800             MOVE WS-BEST-DIST TO WS-BEST-STRIKE
080900         ELSE
081000             IF WS-BEST-DIST < WS-BEST-STRIKE
081100                 MOVE OC-SUB TO WS-BEST-SUB
081200                 MOVE WS-BEST-DIST TO WS-BEST-STRIKE
081300             END-IF
081400         END-IF
081500     END-IF.
081600 2641-SAME-STRIKE-PUT-STEP.
081700     IF OC-T-SYMBOL(OC-SUB) = TR-SYMBOL
082000             AND OC-T-EXP-DATE(OC-SUB) = WS-TARGET-EXP-DATE
082100             AND OC-T-TYPE(OC-SUB) = 'PUT '
082200             AND OC-T-STRIKE(OC-SUB) = WS-SHORT-STRIKE
082300         MOVE OC-SUB TO WS-BEST-SUB
082400     END-IF.
082500 2642-LOOKUP-QUOTE-STEP.
082600     IF QT-T-SYMBOL(QT-SUB) = TR-SYMBOL
082700         MOVE QT-T-LAST(QT-SUB) TO WS-QUOTE-VALUE
082800     END-IF.
082900******************************************************************
083000*    NOTE - 2641-CLOSEST-SCAN-STEP LEAVES THE ABSOLUTE DISTANCE  *
083100*    IN WS-BEST-STRIKE (REUSED AS THE "BEST DISTANCE SO FAR"     *
083200*    HOLDER) UNTIL THE SCAN IS DONE, THEN 2630/2616 PULL THE     *
083300*    ACTUAL STRIKE BACK OUT OF OC-T-STRIKE(WS-BEST-SUB).         *
083400******************************************************************
083500******************************************************************
083600*    2650 - SHORT LEG BY PROBABILITY RULE.  AMONG CANDIDATES AT  *
083700*    OR ABOVE WS-SEL-THRESHOLD, THE ONE CLOSEST TO IT (LOWEST    *
083800*    QUALIFYING PROBABILITY) IS THE FIRST HIT SCANNING ASCENDING *
083900*    BY PROBABILITY, SO WE JUST TRACK THE MINIMUM QUALIFIER.     *
084000******************************************************************
084100 2650-FIND-PROB-LEG.
084200     MOVE ZERO TO WS-BEST-SUB.
084300     MOVE ZERO TO WS-BEST-PROB.
084400     PERFORM 2651-PROB-SCAN-STEP
084500         VARYING OC-SUB FROM 1 BY 1
084600         UNTIL OC-SUB > OC-CHAIN-COUNT.
084700 2651-PROB-SCAN-STEP.
084800     IF OC-T-SYMBOL(OC-SUB) = TR-SYMBOL
084900             AND OC-T-EXP-DATE(OC-SUB) = WS-TARGET-EXP-DATE
085000             AND OC-T-TYPE(OC-SUB) = WS-SEL-TYPE
085100             AND OC-T-PROB-VALID(OC-SUB) = 'Y'
085200         COMPUTE WS-CHANCE-PCT = OC-T-PROB-SHORT(OC-SUB) * 100
085300         IF WS-CHANCE-PCT >= WS-SEL-THRESHOLD
085400             IF WS-BEST-SUB = 0
085500                     OR OC-T-PROB-SHORT(OC-SUB) < WS-BEST-PROB
085600                 MOVE OC-SUB TO WS-BEST-SUB
085700                 MOVE OC-T-PROB-SHORT(OC-SUB) TO WS-BEST-PROB
085800             END-IF
085900         END-IF
086000     END-IF.
086100******************************************************************
086200*    2660 - LONG LEG BY WIDTH RULE.  FOR CALLS, THE CLOSEST      *
086300*    STRIKE ABOVE THE SHORT STRIKE THAT STILL CLEARS THE         *
086400*    REQUESTED WIDTH; FOR PUTS, THE CLOSEST STRIKE BELOW.        *
086500*    FIXED 02/20/87 - WAS KEEPING THE FARTHEST, NOT CLOSEST.     *
086600******************************************************************
086700 2660-FIND-WIDTH-LEG.
086800     MOVE ZERO TO WS-BEST-SUB.
087200     PERFORM 2661-WIDTH-SCAN-STEP
087300         VARYING OC-SUB FROM 1 BY 1
087400         UNTIL OC-SUB > OC-CHAIN-COUNT.
087500 2661-WIDTH-SCAN-STEP.
087600     IF OC-T-SYMBOL(OC-SUB) NOT = TR-SYMBOL
087700             OR OC-T-EXP-DATE(OC-SUB) NOT = WS-TARGET-EXP-DATE
087800         GO TO 2661-EXIT
087900     END-IF.
088000     IF WS-SEL-TYPE = 'CALL'
088100         IF OC-T-TYPE(OC-SUB) = 'CALL'
088200                 AND OC-T-STRIKE(OC-SUB) > WS-SHORT-STRIKE
088300                 AND (OC-T-STRIKE(OC-SUB) - WS-SHORT-STRIKE)
088400                     NOT < TR-W-SPREAD-WIDTH
088500             IF WS-BEST-SUB = 0
088600                     OR OC-T-STRIKE(OC-SUB) < OC-T-STRIKE(WS-BEST-SUB)
088700                 MOVE OC-SUB TO WS-BEST-SUB
088800             END-IF
088900         END-IF
089000     ELSE
089100         IF OC-T-TYPE(OC-SUB) = 'PUT '
089200                 AND OC-T-STRIKE(OC-SUB) < WS-SHORT-STRIKE
089300                 AND (WS-SHORT-STRIKE - OC-T-STRIKE(OC-SUB))
089400                     NOT < TR-W-SPREAD-WIDTH
089500             IF WS-BEST-SUB = 0
089600                     OR OC-T-STRIKE(OC-SUB) > OC-T-STRIKE(WS-BEST-SUB)
089700                 MOVE OC-SUB TO WS-BEST-SUB
089800             END-IF
089900         END-IF
090000     END-IF.
090100 2661-EXIT.
090200     EXIT.
090300******************************************************************
090400*    2700 SERIES - NET PRICE, QUANTITY, TOTAL CREDIT, RISK       *
090500******************************************************************
090600 2700-PRICE-ORDER.
090650     MOVE ZERO TO WS-NET-PRICE-RAW.
090700     MOVE ZERO TO WS-NET-PRICE.
090800     PERFORM 2710-ACCUM-NET-PRICE
090900         VARYING LEG-SUB FROM 1 BY 1
091000         UNTIL LEG-SUB > WS-LEG-COUNT.
091100     COMPUTE WS-NET-PRICE ROUNDED = WS-NET-PRICE-RAW * 100.
091200     IF WS-NET-PRICE NOT > ZERO
091300         MOVE 'NO' TO WS-ENGINE-OK
091400         MOVE 'NET PRICE NOT POSITIVE' TO WS-REJECT-REASON
091500         GO TO 2700-EXIT
091600     END-IF.
091700     DIVIDE WS-DOLLAR-ALLOC BY WS-NET-PRICE GIVING WS-QUANTITY.
091800     IF WS-QUANTITY NOT > ZERO
091900         MOVE 'NO' TO WS-ENGINE-OK
092000         MOVE 'ALLOCATION TOO SMALL' TO WS-REJECT-REASON
092100         GO TO 2700-EXIT
092200     END-IF.
092300     COMPUTE WS-ORDER-TOT-CREDIT ROUNDED =
092400             WS-QUANTITY * WS-NET-PRICE.
092500     PERFORM 5010-CALC-RISK-AMOUNT.
092600 2700-EXIT.
092700     EXIT.
092800 2710-ACCUM-NET-PRICE.
092900     IF WS-L-SIDE(LEG-SUB) = 'SELL'
093000         ADD  WS-L-MARK(LEG-SUB) TO WS-NET-PRICE-RAW
093100     ELSE
093200         SUBTRACT WS-L-MARK(LEG-SUB) FROM WS-NET-PRICE-RAW
093300     END-IF.
093400******************************************************************
093500*    5000 SERIES - CALC-LIBRARY ROUTINES USED BY THIS PROGRAM    *
093600******************************************************************
093700 5000-CALC-ALLOC-AMOUNT.
093800     COMPUTE WS-DOLLAR-ALLOC ROUNDED =
093900             AC-BALANCE * TR-W-ALLOCATION / 100.
094000******************************************************************
094100*    5010 - DEFINED RISK PER SPREAD = (WIDTH - PRICE PER SHARE)  *
094200*    TIMES 100.  PRICE PER SHARE IS THE NET PRICE BEFORE ITS     *
094300*    OWN TIMES-100 SCALING, I.E. WS-NET-PRICE / 100.             *
094400******************************************************************
094500 5010-CALC-RISK-AMOUNT.
094600     COMPUTE WS-RISK ROUNDED =
094700             (TR-W-SPREAD-WIDTH - (WS-NET-PRICE / 100)) * 100.
094800******************************************************************
094900*    5020 - WALK THE BUSINESS DATE FORWARD WS-TRY-DAYS DAYS.     *
095000*    REWRITTEN 07/05/89 FROM A JULIAN-TABLE FORMULA THAT LOST A  *
095100*    DAY ON CENTURY LEAP YEARS - THIS WALKS ONE DAY AT A TIME.   *
095200******************************************************************
095300 5020-OFFSET-DATE.
095400     MOVE AC-TODAY TO WS-WORK-DATE-TEXT.
095500     PERFORM 5021-ADD-ONE-DAY WS-TRY-DAYS TIMES.
095600     MOVE WS-WORK-DATE-TEXT TO WS-CANDIDATE-DATE.
095700 5021-ADD-ONE-DAY.
095800     PERFORM 5022-TEST-LEAP-YEAR.
095900     IF WS-WORK-MONTH = 2
096000         MOVE WS-FEB-DAYS TO WS-DAYS-IN-MONTH(2)
096100     END-IF.
096200     ADD 1 TO WS-WORK-DAY.
096300     IF WS-WORK-DAY > WS-DAYS-IN-MONTH(WS-WORK-MONTH)
096400         MOVE 1 TO WS-WORK-DAY
096500         ADD 1 TO WS-WORK-MONTH
096600         IF WS-WORK-MONTH > 12
096700             MOVE 1 TO WS-WORK-MONTH
096800             ADD 1 TO WS-WORK-YEAR
096900         END-IF
097000     END-IF.
097100******************************************************************
097200*    5022 - GREGORIAN LEAP YEAR TEST, DIVIDE/REMAINDER ONLY.     *
097300******************************************************************
097400 5022-TEST-LEAP-YEAR.
097500     DIVIDE WS-WORK-YEAR BY 4 GIVING WS-DIVQ REMAINDER WS-DIVR.
097600     IF WS-DIVR NOT = 0
097700         MOVE 28 TO WS-FEB-DAYS
097800         GO TO 5022-EXIT
097900     END-IF.
098000     DIVIDE WS-WORK-YEAR BY 100 GIVING WS-DIVQ REMAINDER WS-DIVR.
098100     IF WS-DIVR NOT = 0
098200         MOVE 29 TO WS-FEB-DAYS
098300         GO TO 5022-EXIT
098400     END-IF.
098500     DIVIDE WS-WORK-YEAR BY 400 GIVING WS-DIVQ REMAINDER WS-DIVR.
098600     IF WS-DIVR = 0
098700         MOVE 29 TO WS-FEB-DAYS
098800     ELSE
098900         MOVE 28 TO WS-FEB-DAYS
099000     END-IF.
099100 5022-EXIT.
099200     EXIT.
099300******************************************************************
099400*    2900 SERIES - OUTPUT RECORDS FOR A PLACED TRADE             *
099500******************************************************************
099600 2900-WRITE-ORDER.
099700     MOVE TR-IDENTIFIER    TO WS-ORDER-ID.
100300     MOVE SPACES           TO OR-OUTPUT-RECORD.
100400     MOVE WS-ORDER-ID      TO OR-ORDER-ID.
100500     MOVE TR-SYMBOL        TO OR-SYMBOL.
100600     MOVE WS-SEL-STRATEGY  TO OR-STRATEGY.
100700     MOVE TR-DIRECTION     TO OR-DIRECTION.
100800     MOVE WS-TARGET-EXP-DATE TO OR-EXP-DATE.
100900     MOVE WS-QUANTITY      TO OR-QUANTITY.
101000     MOVE WS-NET-PRICE     TO OR-PRICE.
101100     MOVE WS-ORDER-TOT-CREDIT TO OR-TOTAL-CREDIT.
101150     MOVE WS-RISK          TO OR-RISK.
101200     MOVE WS-LEG-COUNT     TO OR-LEG-COUNT.
101300     PERFORM 2910-MOVE-LEG-STEP
101400         VARYING LEG-SUB FROM 1 BY 1
101500         UNTIL LEG-SUB > WS-LEG-COUNT.
101600     WRITE OR-OUTPUT-RECORD.
101700     PERFORM 3000-REPORT-DETAIL.
101800 2910-MOVE-LEG-STEP.
101900     MOVE WS-L-TYPE(LEG-SUB)   TO OL-TYPE(LEG-SUB) OF OR-OUTPUT-RECORD.
102000     MOVE WS-L-STRIKE(LEG-SUB) TO OL-STRIKE(LEG-SUB) OF OR-OUTPUT-RECORD.
102100     MOVE WS-L-MARK(LEG-SUB)   TO OL-MARK(LEG-SUB) OF OR-OUTPUT-RECORD.
102200     MOVE WS-L-SIDE(LEG-SUB)   TO OL-SIDE(LEG-SUB) OF OR-OUTPUT-RECORD.
102300     MOVE WS-L-EFFECT(LEG-SUB) TO OL-EFFECT(LEG-SUB) OF OR-OUTPUT-RECORD.
102400 2920-WRITE-POSITION.
102500     MOVE SPACES           TO PS-REGISTER-RECORD.
102600     MOVE WS-ORDER-ID      TO PS-ORDER-ID.
102700     MOVE WS-SEL-STRATEGY  TO PS-STRATEGY.
102800     MOVE WS-NET-PRICE     TO PS-ENTRY-PRICE.
102900     MOVE TR-SYMBOL        TO PS-SYMBOL.
103000     MOVE WS-LEG-COUNT     TO PS-LEG-COUNT.
103100     PERFORM 2930-MOVE-POSN-LEG-STEP
103200         VARYING LEG-SUB FROM 1 BY 1
103300         UNTIL LEG-SUB > WS-LEG-COUNT.
103400     WRITE PS-REGISTER-RECORD.
103500 2930-MOVE-POSN-LEG-STEP.
103600     MOVE WS-L-TYPE(LEG-SUB)   TO OL-TYPE(LEG-SUB) OF PS-REGISTER-RECORD.
103700     MOVE WS-L-STRIKE(LEG-SUB) TO OL-STRIKE(LEG-SUB) OF PS-REGISTER-RECORD.
103800     MOVE WS-L-MARK(LEG-SUB)   TO OL-MARK(LEG-SUB) OF PS-REGISTER-RECORD.
103900     MOVE WS-L-SIDE(LEG-SUB)   TO OL-SIDE(LEG-SUB) OF PS-REGISTER-RECORD.
104000     MOVE WS-L-EFFECT(LEG-SUB) TO OL-EFFECT(LEG-SUB) OF PS-REGISTER-RECORD.
104100 2950-WRITE-STATUS-PLACED.
104200     MOVE SPACES      TO TS-OUTPUT-RECORD.
104300     MOVE TR-IDENTIFIER TO TS-IDENTIFIER.
104400     MOVE 'PLACED'    TO TS-STATUS.
104500     WRITE TS-OUTPUT-RECORD.
104600******************************************************************
104700*    2960 - REJECTED OR STILL-PENDING STATUS RECORD              *
104800******************************************************************
104900 2960-WRITE-STATUS-REJECTED.
105000     MOVE SPACES        TO TS-OUTPUT-RECORD.
105100     MOVE TR-IDENTIFIER TO TS-IDENTIFIER.
105200     STRING 'REJECTED - ' DELIMITED BY SIZE
105300             WS-REJECT-REASON DELIMITED BY SIZE
105400         INTO TS-STATUS.
105500     WRITE TS-OUTPUT-RECORD.
105600     MOVE TR-IDENTIFIER    TO O-TR-ID.
105700     MOVE TR-SYMBOL        TO O-SYMBOL.
105800     MOVE WS-SEL-STRATEGY  TO O-STRATEGY.
105900     MOVE TR-DIRECTION     TO O-DIRECTION.
106000     MOVE WS-TARGET-EXP-DATE TO O-EXP-DATE.
106100     MOVE ZERO             TO O-QTY O-NET-PRICE O-TOTAL-CREDIT O-RISK.
106200     MOVE TS-STATUS        TO O-STATUS.
106300     WRITE RPT-LINE FROM RPT-QUEUE-DETAIL AFTER ADVANCING 1 LINE.
106400******************************************************************
106500*    3000 - QUEUE DETAIL LINE FOR A PLACED TRADE                 *
106600******************************************************************
106700 3000-REPORT-DETAIL.
106800     MOVE TR-IDENTIFIER    TO O-TR-ID.
106900     MOVE TR-SYMBOL        TO O-SYMBOL.
107000     MOVE WS-SEL-STRATEGY  TO O-STRATEGY.
107100     MOVE TR-DIRECTION     TO O-DIRECTION.
107200     MOVE WS-TARGET-EXP-DATE TO O-EXP-DATE.
107300     MOVE WS-QUANTITY      TO O-QTY.
107400     MOVE WS-NET-PRICE     TO O-NET-PRICE.
107500     MOVE WS-ORDER-TOT-CREDIT TO O-TOTAL-CREDIT.
107600     MOVE WS-RISK          TO O-RISK.
107700     MOVE 'PLACED'         TO O-STATUS.
107800     WRITE RPT-LINE FROM RPT-QUEUE-DETAIL AFTER ADVANCING 1 LINE.
107900 3000-REPORT-GUARD-LINE.
107910     MOVE AC-BUYING-POWER  TO O-GUARD-BUY-POWER.
107920     MOVE AC-BALANCE       TO O-GUARD-BALANCE.
108000     WRITE RPT-LINE FROM RPT-GUARD-LINE AFTER ADVANCING 2 LINES.
108100******************************************************************
108200*    8000 SERIES - END OF RUN CONTROL TOTALS                     *
108300******************************************************************
108400 8000-CLOSING.
108450     MOVE 'C' TO WS-RUN-STATUS.
108500     MOVE C-TRD-READ       TO O-C-READ.
108600     MOVE C-TRD-PLACED     TO O-C-PLACED.
108700     MOVE C-TRD-REJECTED   TO O-C-REJECTED.
108800     MOVE C-TRD-PENDING    TO O-C-PENDING.
108900     MOVE WS-TOTAL-CREDIT  TO O-TOTAL-CREDIT-CTL.
109000     WRITE RPT-LINE FROM RPT-QUEUE-TOTALS-1 AFTER ADVANCING 2 LINES.
109100     WRITE RPT-LINE FROM RPT-QUEUE-TOTALS-2 AFTER ADVANCING 1 LINE.
109200     WRITE RPT-LINE FROM RPT-QUEUE-TOTALS-3 AFTER ADVANCING 1 LINE.
109300     CLOSE TRADE-REQUEST-FILE
109400           OPTION-CHAIN-FILE
109500           ACCOUNT-FILE
109600           QUOTE-FILE
109700           ORDER-FILE
109800           TRADE-STATUS-FILE
109900           POSITION-FILE
110000           RUN-REPORT-FILE.
110100******************************************************************
110200*    9000 - READ NEXT TRADE REQUEST, FIFO                        *
110300******************************************************************
110400 9000-READ-TRADE-REQUEST.
110500     READ TRADE-REQUEST-FILE
110600         AT END
110700             MOVE 'NO' TO MORE-REQUESTS.
110800     IF MORE-REQUESTS = 'YES'
110900         ADD 1 TO C-TRD-READ
111000     END-IF.
111100******************************************************************
111200*    9900 - PAGE HEADING                                         *
111300******************************************************************
111400 9900-HEADING.
111500     MOVE AC-TODAY         TO O-TODAY.
111600     MOVE AC-ACCOUNT-ID    TO O-ACCT-ID.
111700     MOVE C-PCTR           TO O-PCTR.
111800     WRITE RPT-LINE FROM RPT-PAGE-HEADING AFTER ADVANCING C01.
111900     WRITE RPT-LINE FROM RPT-PROGRAM-HEADING AFTER ADVANCING 2 LINES.
112000     WRITE RPT-LINE FROM RPT-QUEUE-HEADING-1 AFTER ADVANCING 2 LINES.
