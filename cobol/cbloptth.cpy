000100******************************************************************
000200*    CBLOPTTH  -  TICKER-HISTORY FILE AND CLOSE TABLE            *
000300*    ONE HEADER RECORD PER TICKER (REC-TYPE 'H') FOLLOWED BY     *
000400*    TH-CLOSE-COUNT DETAIL RECORDS (REC-TYPE 'D'), OLDEST CLOSE   *
000500*    FIRST - SAME HEADER/DETAIL SPLIT THIS SHOP USED FOR THE      *
000600*    LICENSE-TYPE TABLE IN COBANL01.                              *
000700*        AL  11/09/20  ORIGINAL LAYOUT FOR CBLOPT02   TKT 4402   *
000800******************************************************************
000900 01  TH-INPUT-RECORD.
001000     05  TH-REC-TYPE             PIC X(01).
001100         88  TH-IS-HEADER        VALUE 'H'.
001200         88  TH-IS-DETAIL        VALUE 'D'.
001300     05  FILLER                  PIC X(79).
001400 01  TH-HEADER-REC REDEFINES TH-INPUT-RECORD.
001500     05  TH-H-REC-TYPE           PIC X(01).
001600     05  TH-SYMBOL               PIC X(06).
001700     05  TH-HELD                 PIC X(01).
001800         88  TH-IS-HELD          VALUE 'Y'.
001900     05  TH-CLOSE-COUNT          PIC 9(03).
002000     05  FILLER                  PIC X(69).
002100 01  TH-DETAIL-REC REDEFINES TH-INPUT-RECORD.
002200     05  TH-D-REC-TYPE           PIC X(01).
002300     05  TH-CLOSE-SEQ            PIC 9(03).
002400     05  TH-CLOSE-VALUE          PIC S9(5)V99.
002500     05  FILLER                  PIC X(69).
