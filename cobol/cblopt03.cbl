000100******************************************************************
000200*                                                                *
000300* IDENTIFICATION DIVISION.                                       *
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.
000700 PROGRAM-ID.    CBLOPT03.
000800 AUTHOR.        P B OYELARAN.
000900 INSTALLATION.  MERIDIAN TRUST DATA PROCESSING - OPTIONS DESK.
001000 DATE-WRITTEN.  04/22/89.
001100 DATE-COMPILED.
001200 SECURITY.      UNCLASSIFIED - INTERNAL USE ONLY.
001300******************************************************************
001400*    CBLOPT03  -  POSITION MAINTENANCE                           *
001500*                                                                *
001600*    WALKS THE POSITION REGISTER CBLOPT01 APPENDED TO AND        *
001700*    REPRICES EACH OPEN SPREAD AT ITS CURRENT LEG MARKS, USING    *
001800*    THE SAME NET CREDIT ARITHMETIC CBLOPT01 USES AT ENTRY.       *
001900*    A SHORT CREDIT SPREAD MAKES MONEY AS ITS VALUE FALLS, SO     *
002000*    "AT TARGET" MEANS THE VALUE DROPPED BY AT LEAST THE          *
002100*    STRATEGY'S PROFIT TARGET PERCENTAGE OF THE ENTRY CREDIT.     *
002200*                                                                *
002300*    CHANGE LOG.                                                 *
002400*        PBO 04/22/89  ORIGINAL PROGRAM.             TKT 0198   *
002500*        HLK 09/02/91  TARGET PERCENT NOW COMES OUT OF THE        *
002600*                      STRATEGY TABLE INSTEAD OF A HARDCODED      *
002700*                      50% - BUTTERFLY POSITIONS WERE BEING      *
002800*                      FLAGGED LATE.                   TKT 0271  *
002900*        DWC 06/03/95  PERCENT CHANGE NOW CARRIED TO 4            *
003000*                      DECIMAL PLACES INTERNALLY BEFORE           *
003100*                      ROUNDING TO MR-PCT-CHANGE.        TKT 0334*
003700*        AL  12/29/98  Y2K - PAGE HEADING DATE NOW BUILT FROM     *
003800*                      ACCEPT FROM DATE YYYYMMDD, FULL 4-DIGIT    *
003900*                      YEAR CARRIED THROUGH TO THE REPORT.       *
004000*                                                      TKT 0403  *
004020*        GRT 09/18/12  ADDED WS-RUN-STATUS AS A STANDALONE         *
004040*                      ITEM SO A DUMP SHOWS RUN STATE WITHOUT     *
004060*                      WALKING THE SWITCHES GROUP.        TKT 0521*
004061*        AL  11/05/20  POSITION AND MAINT-RESULT RECORDS MOVED    *
004062*                      TO CBLOPTPS/CBLOPTMR COPYBOOKS.  TKT 4401*
004063*        AL  12/01/20  STRATEGY TABLE SHARED OUT OF CBLOPT01      *
004064*                      INTO CBLOPTCF SO BOTH PROGRAMS READ THE    *
004065*                      SAME TARGETS.                    TKT 4409*
004066*        AL  02/08/21  PAGE HEADING NOW PULLS THE ACCOUNT ID      *
004067*                      OFF THE ACCOUNT FILE SO THE MAINTENANCE    *
004068*                      REPORT MATCHES CBLOPT01'S HEADING.  TKT 4421*
004100******************************************************************
004200 ENVIRONMENT DIVISION.
004300 CONFIGURATION SECTION.
004400 SOURCE-COMPUTER.   IBM-370.
004500 OBJECT-COMPUTER.   IBM-370.
004600 SPECIAL-NAMES.
004700     C01 IS TOP-OF-FORM
004800     CLASS VALID-DIGITS   IS '0' THRU '9'.
004900 INPUT-OUTPUT SECTION.
005000 FILE-CONTROL.
005100     SELECT POSITION-FILE       ASSIGN TO POSREG01
005200         ORGANIZATION IS SEQUENTIAL.
005300     SELECT MAINT-RESULT-FILE   ASSIGN TO MNTRES01
005400         ORGANIZATION IS SEQUENTIAL.
005410     SELECT ACCOUNT-FILE        ASSIGN TO ACCTFILE
005420         ORGANIZATION IS SEQUENTIAL.
005500     SELECT RUN-REPORT-FILE     ASSIGN TO RUNRPT01
005600         ORGANIZATION IS SEQUENTIAL.
005700******************************************************************
005800 DATA DIVISION.
005900 FILE SECTION.
006000 FD  POSITION-FILE
006100     LABEL RECORDS ARE STANDARD
006200     RECORD CONTAINS 182 CHARACTERS.
006300     COPY CBLOPTPS.
006400 FD  MAINT-RESULT-FILE
006500     LABEL RECORDS ARE STANDARD
006600     RECORD CONTAINS 80 CHARACTERS.
006700     COPY CBLOPTMR.
006710 FD  ACCOUNT-FILE
006720     LABEL RECORDS ARE STANDARD
006730     RECORD CONTAINS 80 CHARACTERS.
006740     COPY CBLOPTAC.
006800 FD  RUN-REPORT-FILE
006900     LABEL RECORDS ARE OMITTED
007000     RECORD CONTAINS 132 CHARACTERS.
007100 01  RPT-LINE                    PIC X(132).
007200******************************************************************
007300 WORKING-STORAGE SECTION.
007310******************************************************************
007320*    RUN STATUS - STANDALONE ITEM, NOT PART OF ANY GROUP, SO AN   *
007330*    OPERATOR CAN SPOT IT BY NAME IN A DUMP.  SET 'R' WHILE       *
007340*    RUNNING, 'C' AT CLOSE.                           TKT 0521  *
007350******************************************************************
007360 77  WS-RUN-STATUS               PIC X(1)  VALUE SPACE.
007400******************************************************************
007500*    STRATEGY TARGET TABLE - SHARED WITH CBLOPT01, SEE AL         *
007600*    12/01/20 ABOVE.                                              *
007700******************************************************************
007800     COPY CBLOPTCF.
007900 01  WS-CF-SUB                   PIC S9      COMP VALUE ZERO.
008000******************************************************************
008100*    SWITCHES AND COUNTERS                                       *
008200******************************************************************
008300 01  WS-SWITCHES.
008400     05  MORE-POSITIONS          PIC X(3)  VALUE 'YES'.
008500 01  WS-COUNTERS.
008600     05  C-PCTR                  PIC S9(3) COMP VALUE ZERO.
008700     05  C-POSITIONS-MAINT       PIC S9(5) COMP VALUE ZERO.
008800     05  C-POSITIONS-AT-TARGET   PIC S9(5) COMP VALUE ZERO.
008900 01  WS-LEG-WORK.
009000     05  LEG-SUB                 PIC S9    COMP VALUE ZERO.
009100******************************************************************
009200*    NET PRICE WORK AREA - SAME RAW/SCALED SPLIT CBLOPT01 USES    *
009300*    IN ITS 2700-PRICE-ORDER, SO ROUNDING LANDS THE SAME WAY.      *
009400******************************************************************
009500 01  WS-MONEY.
009600     05  WS-CURRENT-VALUE-RAW    PIC S9(5)V9(4) VALUE ZERO.
009700     05  WS-CURRENT-VALUE        PIC S9(7)V99   VALUE ZERO.
009800     05  FILLER                  PIC X(06).
009900******************************************************************
010000*    PERCENT CHANGE WORK AREA - SIGN CARRIED IN A LEADING          *
010100*    SEPARATE BYTE SO 2300-CHECK-TARGET CAN PEEK THE SIGN          *
010200*    WITHOUT A FULL SIGNED COMPARE FIRST - THIS RAN ON A 370      *
010300*    WHEN IT WAS WRITTEN AND THE SHOP WATCHED CYCLES.  SEE DWC     *
010400*    06/03/95 ABOVE FOR THE 4-DECIMAL INTERNAL CARRY.              *
010500******************************************************************
010600 01  WS-PCT-CHANGE-AREA.
010700     05  WS-PCT-CHANGE-RAW       PIC S9(5)V9(4) SIGN IS LEADING
010800                                     SEPARATE VALUE ZERO.
010900 01  WS-PCT-SIGN-TEST REDEFINES WS-PCT-CHANGE-AREA.
011000     05  WS-PCT-SIGN-BYTE        PIC X(01).
011100     05  FILLER                  PIC X(09).
011200 01  WS-PCT-CHANGE               PIC S9(5)V99   VALUE ZERO.
011300 01  WS-TARGET-PCT               PIC 9(3)       VALUE ZERO.
011400 01  WS-NEG-TARGET               PIC S9(3)      VALUE ZERO.
011500******************************************************************
011600*    PAGE HEADING DATE - SAME SPLIT-BY-REDEFINES IDIOM AS          *
011700*    CBLOPT01'S WS-WORK-DATE-PARTS.                                *
011800******************************************************************
011900 01  WS-WORK-DATE-TEXT           PIC X(10)  VALUE SPACES.
012000 01  WS-WORK-DATE-PARTS REDEFINES WS-WORK-DATE-TEXT.
012100     05  WS-WORK-YEAR            PIC 9(4).
012200     05  WS-WORK-DASH1           PIC X.
012300     05  WS-WORK-MONTH           PIC 99.
012400     05  WS-WORK-DASH2           PIC X.
012500     05  WS-WORK-DAY             PIC 99.
012600 01  WS-TODAY-8                  PIC X(08)  VALUE SPACES.
012700******************************************************************
012800*    REPORT LINES                                                *
012900******************************************************************
013000 01  RPT-PAGE-HEADING.
013100     05  FILLER                  PIC X(6)  VALUE 'DATE: '.
013200     05  O3-TODAY                PIC X(10).
013300     05  FILLER                  PIC X(8)  VALUE SPACES.
013400     05  FILLER                  PIC X(31) VALUE
013500             'OPTION TRADE BATCH RUN - REPORT'.
013610     05  FILLER                  PIC X(10) VALUE SPACES.
013620     05  FILLER                  PIC X(12) VALUE 'ACCOUNT ID: '.
013630     05  O3-ACCT-ID              PIC X(12).
013640     05  FILLER                  PIC X(7)  VALUE SPACES.
013700     05  FILLER                  PIC X(6)  VALUE 'PAGE: '.
013800     05  O3-PCTR                 PIC ZZ9.
013900 01  RPT-PROGRAM-HEADING.
014000     05  FILLER                  PIC X(8)  VALUE 'CBLOPT03'.
014100     05  FILLER                  PIC X(5)  VALUE SPACES.
014200     05  FILLER                  PIC X(22) VALUE
014300             'MAINTENANCE SECTION   '.
014400 01  RPT-MAINT-HEADING-1.
014500     05  FILLER                  PIC X(1)  VALUE SPACE.
014600     05  FILLER                  PIC X(25) VALUE 'ORDER ID'.
014700     05  FILLER                  PIC X(12) VALUE 'ENTRY PRICE'.
014800     05  FILLER                  PIC X(12) VALUE 'CURRENT VAL'.
014900     05  FILLER                  PIC X(10) VALUE 'PCT CHANGE'.
015000     05  FILLER                  PIC X(10) VALUE 'AT TARGET'.
015100     05  FILLER                  PIC X(62) VALUE SPACES.
015200 01  RPT-MAINT-DETAIL.
015300     05  FILLER                  PIC X(1)  VALUE SPACE.
015400     05  O3-ORDER-ID             PIC X(25).
015500     05  O3-ENTRY-PRICE          PIC Z,ZZZ,ZZ9.99-.
015600     05  FILLER                  PIC X(1)  VALUE SPACE.
015700     05  O3-CURRENT-VALUE        PIC Z,ZZZ,ZZ9.99-.
015800     05  FILLER                  PIC X(1)  VALUE SPACE.
015900     05  O3-PCT-CHANGE           PIC ZZZ9.99-.
016000     05  FILLER                  PIC X(1)  VALUE SPACE.
016100     05  O3-AT-TARGET            PIC X(4).
016200     05  FILLER                  PIC X(63) VALUE SPACES.
016300 01  RPT-MAINT-TOTALS-1.
016400     05  FILLER                  PIC X(1)  VALUE SPACE.
016500     05  FILLER                  PIC X(25) VALUE
016600             'MAINTENANCE CONTROL TOTALS'.
016700 01  RPT-MAINT-TOTALS-2.
016800     05  FILLER                  PIC X(3)  VALUE SPACES.
016900     05  FILLER                  PIC X(14) VALUE 'MAINTAINED  : '.
017000     05  O3-C-MAINT              PIC ZZZZ9.
017100     05  FILLER                  PIC X(5)  VALUE SPACES.
017200     05  FILLER                  PIC X(14) VALUE 'AT TARGET   : '.
017300     05  O3-C-TARGET             PIC ZZZZ9.
017400******************************************************************
017500 PROCEDURE DIVISION.
017600******************************************************************
017700 0000-CBLOPT03.
017800     PERFORM 1000-INIT.
017900     PERFORM 2000-MAINLINE
018000         UNTIL MORE-POSITIONS = 'NO'.
018100     PERFORM 8000-CLOSING.
018200     STOP RUN.
018300******************************************************************
018400*    1000 SERIES - INITIALIZATION                                *
018500******************************************************************
018600 1000-INIT.
018650     MOVE 'R' TO WS-RUN-STATUS.
018700     OPEN INPUT  POSITION-FILE
018710                 ACCOUNT-FILE.
018800     OPEN OUTPUT MAINT-RESULT-FILE.
018900     OPEN EXTEND RUN-REPORT-FILE.
018950     PERFORM 1015-READ-ACCOUNT-REC.
019000     MOVE 1 TO C-PCTR.
019100     PERFORM 9900-HEADING.
019200     PERFORM 2050-READ-POSITION.
019210******************************************************************
019220*    1015 - THIS STEP ONLY NEEDS THE ACCOUNT RECORD FOR ITS        *
019230*    ACCOUNT ID, TO CARRY ON THE RUN REPORT PAGE HEADING.          *
019240******************************************************************
019250 1015-READ-ACCOUNT-REC.
019260     READ ACCOUNT-FILE
019270         AT END
019280             MOVE SPACES TO AC-INPUT-RECORD.
019300******************************************************************
019400*    2000 SERIES - ONE PASS PER POSITION                         *
019500******************************************************************
019600 2000-MAINLINE.
019700     ADD 1 TO C-POSITIONS-MAINT.
019800     PERFORM 2100-CALC-CURRENT-VALUE.
019900     PERFORM 2200-CALC-PCT-CHANGE.
020000     PERFORM 2250-LOOKUP-TARGET.
020100     PERFORM 2300-CHECK-TARGET.
020200     PERFORM 2400-WRITE-RESULT.
020300     PERFORM 2500-REPORT-DETAIL.
020400     PERFORM 2050-READ-POSITION.
020500******************************************************************
020600*    2050 - READ THE NEXT POSITION RECORD                         *
020700******************************************************************
020800 2050-READ-POSITION.
020900     READ POSITION-FILE
021000         AT END
021100             MOVE 'NO' TO MORE-POSITIONS.
021200******************************************************************
021300*    2100 - CURRENT VALUE - SAME NET PRICE RULE AS CBLOPT01'S      *
021400*    2700-PRICE-ORDER, APPLIED TO THE CURRENT MARKS ON THE LEGS.   *
021500******************************************************************
021600 2100-CALC-CURRENT-VALUE.
021700     MOVE ZERO TO WS-CURRENT-VALUE-RAW.
021800     PERFORM 2110-ACCUM-CURRENT-VALUE
021900         VARYING LEG-SUB FROM 1 BY 1
022000         UNTIL LEG-SUB > PS-LEG-COUNT.
022100     COMPUTE WS-CURRENT-VALUE ROUNDED =
022200             WS-CURRENT-VALUE-RAW * 100.
022300 2110-ACCUM-CURRENT-VALUE.
022400     IF OL-SIDE(LEG-SUB) = 'SELL'
022500         ADD  OL-MARK(LEG-SUB) TO WS-CURRENT-VALUE-RAW
022600     ELSE
022700         SUBTRACT OL-MARK(LEG-SUB) FROM WS-CURRENT-VALUE-RAW
022800     END-IF.
022900******************************************************************
023000*    2200 - PERCENT CHANGE FROM ENTRY PRICE, 4 DECIMALS           *
023100*    INTERNALLY PER DWC 06/03/95, ROUNDED TO 2 FOR THE REPORT      *
023200*    AND THE MAINT-RESULT RECORD.                                 *
023300******************************************************************
023400 2200-CALC-PCT-CHANGE.
023500     IF PS-ENTRY-PRICE = ZERO
023600         MOVE ZERO TO WS-PCT-CHANGE-RAW
023700     ELSE
023800         COMPUTE WS-PCT-CHANGE-RAW ROUNDED =
023900             ((WS-CURRENT-VALUE - PS-ENTRY-PRICE) /
024000              PS-ENTRY-PRICE) * 100
024100     END-IF.
024200     MOVE WS-PCT-CHANGE-RAW TO WS-PCT-CHANGE.
024300******************************************************************
024400*    2250 - STRATEGY TARGET LOOKUP, SAME LINEAR SCAN STYLE AS      *
024500*    CBLOPT01'S 2300-SELECT-STRATEGY / 2310-CFG-LOOKUP-STEP.       *
024600******************************************************************
024700 2250-LOOKUP-TARGET.
024800     MOVE ZERO TO WS-CF-SUB.
024900     PERFORM 2251-CFG-LOOKUP-STEP
025000         VARYING WS-CF-SUB FROM 1 BY 1
025100         UNTIL WS-CF-SUB > 3 OR CF-NAME(WS-CF-SUB) = PS-STRATEGY.
025200     IF WS-CF-SUB > 3
025300         MOVE 3 TO WS-CF-SUB
025400     END-IF.
025500     MOVE CF-TARGET-PCT(WS-CF-SUB) TO WS-TARGET-PCT.
025600 2251-CFG-LOOKUP-STEP.
025700     CONTINUE.
025800******************************************************************
025900*    2300 - AT-TARGET TEST.  QUICK SIGN PEEK FIRST (A GAIN OR A    *
026000*    FLAT RESULT IS NEVER AT TARGET ON A SHORT CREDIT POSITION),   *
026100*    THEN THE FULL SIGNED COMPARE AGAINST THE STRATEGY TARGET.     *
026200******************************************************************
026300 2300-CHECK-TARGET.
026400     MOVE 'N' TO MR-AT-TARGET.
026500     IF WS-PCT-SIGN-BYTE NOT = '-'
026600         GO TO 2300-EXIT
026700     END-IF.
026800     COMPUTE WS-NEG-TARGET = ZERO - WS-TARGET-PCT.
026900     IF WS-PCT-CHANGE NOT > WS-NEG-TARGET
027000         MOVE 'Y' TO MR-AT-TARGET
027100         ADD 1 TO C-POSITIONS-AT-TARGET
027200     END-IF.
027300 2300-EXIT.
027400     EXIT.
027500******************************************************************
027600*    2400 - WRITE THE MAINT-RESULT RECORD                        *
027700******************************************************************
027800 2400-WRITE-RESULT.
027900     MOVE SPACES             TO MR-OUTPUT-RECORD.
028000     MOVE PS-ORDER-ID        TO MR-ORDER-ID.
028100     MOVE WS-CURRENT-VALUE   TO MR-CURRENT-VALUE.
028200     MOVE WS-PCT-CHANGE      TO MR-PCT-CHANGE.
028300     MOVE WS-TARGET-PCT      TO MR-TARGET-PCT.
028400     WRITE MR-OUTPUT-RECORD.
028500******************************************************************
028600*    2500 - MAINTENANCE SECTION DETAIL LINE                      *
028700******************************************************************
028800 2500-REPORT-DETAIL.
028900     MOVE PS-ORDER-ID        TO O3-ORDER-ID.
029000     MOVE PS-ENTRY-PRICE     TO O3-ENTRY-PRICE.
029100     MOVE WS-CURRENT-VALUE   TO O3-CURRENT-VALUE.
029200     MOVE WS-PCT-CHANGE      TO O3-PCT-CHANGE.
029300     IF MR-IS-AT-TARGET
029400         MOVE 'YES '  TO O3-AT-TARGET
029500     ELSE
029600         MOVE 'NO  '  TO O3-AT-TARGET
029700     END-IF.
029800     WRITE RPT-LINE FROM RPT-MAINT-DETAIL AFTER ADVANCING 1 LINE.
029900******************************************************************
030000*    8000 SERIES - CLOSING TOTALS                                 *
030100******************************************************************
030200 8000-CLOSING.
030250     MOVE 'C' TO WS-RUN-STATUS.
030300     MOVE C-POSITIONS-MAINT     TO O3-C-MAINT.
030400     MOVE C-POSITIONS-AT-TARGET TO O3-C-TARGET.
030500     WRITE RPT-LINE FROM RPT-MAINT-TOTALS-1 AFTER ADVANCING 2 LINES.
030600     WRITE RPT-LINE FROM RPT-MAINT-TOTALS-2 AFTER ADVANCING 1 LINE.
030700     CLOSE POSITION-FILE
030800           MAINT-RESULT-FILE
030850           ACCOUNT-FILE
030900           RUN-REPORT-FILE.
031000******************************************************************
031100*    9900 - PAGE HEADING FOR THIS SECTION.                        *
031200******************************************************************
031300 9900-HEADING.
031400     ACCEPT WS-TODAY-8 FROM DATE YYYYMMDD.
031500     MOVE WS-TODAY-8(1:4) TO WS-WORK-YEAR.
031600     MOVE '-'             TO WS-WORK-DASH1.
031700     MOVE WS-TODAY-8(5:2) TO WS-WORK-MONTH.
031800     MOVE '-'             TO WS-WORK-DASH2.
031900     MOVE WS-TODAY-8(7:2) TO WS-WORK-DAY.
032000     MOVE WS-WORK-DATE-TEXT TO O3-TODAY.
032100     MOVE C-PCTR TO O3-PCTR.
032150     MOVE AC-ACCOUNT-ID TO O3-ACCT-ID.
032200     WRITE RPT-LINE FROM RPT-PAGE-HEADING AFTER ADVANCING C01.
032300     WRITE RPT-LINE FROM RPT-PROGRAM-HEADING AFTER ADVANCING 2 LINES.
032400     WRITE RPT-LINE FROM RPT-MAINT-HEADING-1 AFTER ADVANCING 2 LINES.
