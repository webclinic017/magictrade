000100******************************************************************
000200*    CBLOPTCF  -  STRATEGY CONFIGURATION PARAMETER TABLE         *
000300*    TIMELINE WINDOW (DAYS), PROFIT TARGET %, AND PROBABILITY    *
000400*    THRESHOLD % PER STRATEGY - SAME LITERAL-ARRAY-REDEFINED-    *
000500*    INTO-A-TABLE TRICK THIS SHOP USED FOR THE AMUSEMENT PARK    *
000600*    PRICE GRID IN COBANL2C, JUST WITH OUR THREE STRATEGIES.     *
000700*        AL  11/02/20  ORIGINAL LAYOUT FOR CBLOPT01   TKT 4401  *
000800*        AL  12/01/20  SHARED INTO CBLOPT03 FOR MAINT TARGETS 4409*
000900******************************************************************
001000 01  CF-STRATEGY-ARRAY.
001100     05  FILLER   PIC X(16)   VALUE 'IRON_CONDOR     '.
001200     05  FILLER   PIC 9(3)    VALUE 030.
001300     05  FILLER   PIC 9(3)    VALUE 060.
001400     05  FILLER   PIC 9(3)    VALUE 050.
001500     05  FILLER   PIC 9(3)    VALUE 085.
001600     05  FILLER   PIC X(16)   VALUE 'IRON_BUTTERFLY  '.
001700     05  FILLER   PIC 9(3)    VALUE 030.
001800     05  FILLER   PIC 9(3)    VALUE 060.
001900     05  FILLER   PIC 9(3)    VALUE 025.
002000     05  FILLER   PIC 9(3)    VALUE 085.
002100     05  FILLER   PIC X(16)   VALUE 'CREDIT_SPREAD   '.
002200     05  FILLER   PIC 9(3)    VALUE 030.
002300     05  FILLER   PIC 9(3)    VALUE 060.
002400     05  FILLER   PIC 9(3)    VALUE 050.
002500     05  FILLER   PIC 9(3)    VALUE 070.
002600 01  CF-STRATEGY-TABLE REDEFINES CF-STRATEGY-ARRAY.
002700     05  CF-ENTRY OCCURS 3 TIMES.
002800         10  CF-NAME             PIC X(16).
002900         10  CF-TIMELINE-MIN     PIC 9(3).
003000         10  CF-TIMELINE-MAX     PIC 9(3).
003100         10  CF-TARGET-PCT       PIC 9(3).
003200         10  CF-PROB-PCT         PIC 9(3).
